000100******************************************************************
000200*                 C O P Y   L V D R P T                         *
000300*   RENGLON DE RESUMEN DIARIO/SEMANAL - ARCHIVO IMPRESO (PS)    *
000400*   LO ESCRIBEN LVD3004 (DIARIO) Y LVD3005 (SEMANAL); EN EL     *
000500*   CASO DIARIO RPT-WEEK-END-DATE QUEDA EN CEROS                *
000600******************************************************************
000700* HIST: 1992-08-19 JLP  CR-0153  VERSION ORIGINAL DEL LAYOUT     *
000800******************************************************************
000900 01  REG-LVDRPT.
001000     05  RPT-DATE                    PIC 9(08).
001100     05  FILLER                      PIC X(01).
001200     05  RPT-WEEK-END-DATE            PIC 9(08).
001300     05  FILLER                      PIC X(01).
001400     05  RPT-INCOME                  PIC 9(10)V99.
001500     05  FILLER                      PIC X(01).
001600     05  RPT-EXPENSE                 PIC 9(10)V99.
001700     05  FILLER                      PIC X(01).
001800     05  RPT-NET                     PIC S9(10)V99.
001900     05  FILLER                      PIC X(01).
002000     05  RPT-TOTAL-ORDERS            PIC 9(06).
002100     05  FILLER                      PIC X(01).
002200     05  RPT-COMPLETED-ORDERS        PIC 9(06).
002300     05  FILLER                      PIC X(01).
002400     05  RPT-PENDING-ORDERS          PIC 9(06).
002500     05  FILLER                      PIC X(01).
002600     05  RPT-COMPLETION-RATE         PIC 9(03)V99.
002700     05  FILLER                      PIC X(49).
