000100******************************************************************
000200*                 C O P Y   L V D P A R                         *
000300*   PARAMETROS GENERALES DEL APLICATIVO - REGISTRO UNICO        *
000400*   TASA DE IMPUESTO Y MONEDA DE OPERACION DE LA LAVANDERIA     *
000500*   SI EL ARCHIVO VIENE VACIO SE ASUME TASA DE IMPUESTO CERO    *
000600******************************************************************
000700* HIST: 1988-02-17 CPX  CR-0114  VERSION ORIGINAL DEL LAYOUT     *
000800******************************************************************
000900 01  REG-LVDPAR.
001000     05  SET-TAX-RATE                PIC 9(03)V99.
001100     05  SET-CURRENCY                PIC X(03).
001200     05  FILLER                      PIC X(02).
