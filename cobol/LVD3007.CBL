000100******************************************************************
000200* FECHA       : 19/04/1994                                       *
000300* PROGRAMADOR : CARLOS PEREZ XICAY                               *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3007                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE EXPORTACION POR PERIODO.  RECIBE POR  *
000800*             : SYSIN EL TIPO DE PERIODO (D=DIARIO, W=SEMANAL,   *
000900*             : M=MENSUAL) Y LA FECHA DE CORTE, SELECCIONA LOS   *
001000*             : MOVIMIENTOS DE CAJA Y LOS PEDIDOS CUYA FECHA     *
001100*             : CAIGA EN LA VENTANA RELATIVA A LA FECHA DE       *
001200*             : CORTE, LOS ORDENA DE MAS RECIENTE A MAS ANTIGUO  *
001300*             : Y LOS ENVIA AL REPORTE IMPRESO DE EXPORTACION    *
001400*             : CON SUS TRES SECCIONES (RESUMEN, MOVIMIENTOS Y   *
001500*             : PEDIDOS) Y SUS TOTALES DE CONTROL                *
001600* ARCHIVOS    : LVDMOV (ENTRADA), LVDORD (ENTRADA), REPORTE      *
001700*             : LVD3007R (SALIDA, PS)                           *
001800* PROGRAMA(S) : NO APLICA                                        *
001900* INSTALADO   : PRODUCCION LAVANDERIA - EXPORTACION GERENCIAL    *
002000******************************************************************
002100*                   B I T A C O R A   D E   C A M B I O S       *
002200******************************************************************
002300* 1994-04-19 CPX    CR-0178  VERSION ORIGINAL DEL PROGRAMA       *
002400* 1995-10-03 MRVE   CR-0191  SE AGREGA LA SECCION DE PEDIDOS AL  *
002500*                            REPORTE, ANTES SOLO LLEVABA CAJA    *
002600* 1998-11-09 EDRD   CR-0219  REVISION Y2K - RUTINA DE FECHA      *
002700*                            CIVIL/DIAS ABSOLUTOS REVISADA       *
002800* 2002-09-17 DVR    CR-0252  SE AGREGA EL PERIODO MENSUAL (M),   *
002900*                            ANTES SOLO EXISTIA DIARIO Y SEMANAL *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                      LVD3007.
003300 AUTHOR.                          CARLOS PEREZ XICAY.
003400 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
003500 DATE-WRITTEN.                    19/04/1994.
003600 DATE-COMPILED.                   17/09/2002.
003700 SECURITY.                        CONFIDENCIAL - USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LVDMOV    ASSIGN TO LVDMOV
004500                      FILE STATUS IS FS-LVDMOV.
004600     SELECT LVDORD    ASSIGN TO LVDORD
004700                      FILE STATUS IS FS-LVDORD.
004800     SELECT LVDCLI    ASSIGN TO LVDCLI
004900                      FILE STATUS IS FS-LVDCLI.
005000     SELECT LVD3007R  ASSIGN TO SYS010
005100                      FILE STATUS IS FS-LVD3007R.
005200     SELECT WORKFILE  ASSIGN TO SORTWK1.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  LVDMOV.
005600     COPY LVDMOV REPLACING REG-LVDMOV BY REG-LVDMOV.
005700 FD  LVDORD.
005800     COPY LVDORD REPLACING REG-LVDORD BY REG-LVDORD.
005900 FD  LVDCLI.
006000     COPY LVDCLI REPLACING REG-LVDCLI BY REG-LVDCLI.
006100 FD  LVD3007R
006200     REPORT IS REPORTE-EXPORTACION.
006300 SD  WORKFILE.
006400 01  WORK-REG.
006500     05  WRK-TIPO                   PIC X(01).
006600         88  WRK-ES-MOVIMIENTO                VALUE 'T'.
006700         88  WRK-ES-PEDIDO                     VALUE 'O'.
006800     05  WRK-FECHA                  PIC 9(08).
006900     05  WRK-DATOS-MOVIMIENTO.
007000         10  WRK-TRN-ID                PIC 9(09).
007100         10  WRK-TRN-TYPE               PIC X(07).
007200             88  WRK-TRN-ES-INGRESO             VALUE 'INCOME '.
007300             88  WRK-TRN-ES-GASTO               VALUE 'EXPENSE'.
007400         10  WRK-TRN-CATEGORY           PIC X(20).
007500         10  WRK-TRN-AMOUNT             PIC 9(08)V99.
007600         10  WRK-TRN-DESCRIPTION        PIC X(40).
007700         10  WRK-TRN-PAYMENT-METHOD     PIC X(08).
007800     05  WRK-DATOS-PEDIDO.
007900         10  WRK-ORD-ID                 PIC 9(09).
008000         10  WRK-ORD-NUMBER              PIC X(17).
008100         10  WRK-ORD-CUSTOMER-ID         PIC 9(09).
008200         10  WRK-ORD-CUSTOMER-NAME       PIC X(30).
008300         10  WRK-ORD-TOTAL-AMOUNT        PIC S9(08)V99.
008400         10  WRK-ORD-STATUS               PIC X(12).
008500             88  WRK-ORD-ES-COMPLETADO            VALUE 'COMPLETED   '.
008600             88  WRK-ORD-ES-PENDIENTE             VALUE 'PENDING     '.
008700         10  WRK-ORD-PAYMENT-METHOD      PIC X(08).
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000 01  FS-LVDMOV                    PIC 9(02)  VALUE ZEROS.
009100 01  FS-LVDORD                    PIC 9(02)  VALUE ZEROS.
009200 01  FS-LVDCLI                    PIC 9(02)  VALUE ZEROS.
009300 01  FS-LVD3007R                   PIC 9(02)  VALUE ZEROS.
009400 01  WKS-SW-FIN-MOVS               PIC X(01) VALUE 'N'.
009500     88  WKS-FIN-MOVS                       VALUE 'S'.
009600 01  WKS-SW-FIN-PEDIDOS             PIC X(01) VALUE 'N'.
009700     88  WKS-FIN-PEDIDOS                     VALUE 'S'.
009800 01  WKS-SW-FIN-CLIENTES            PIC X(01) VALUE 'N'.
009900     88  WKS-FIN-CLIENTES                    VALUE 'S'.
010000 01  WKS-SW-FIN-WORKFILE             PIC X(01) VALUE 'N'.
010100     88  WKS-FIN-WORKFILE                    VALUE 'S'.
010200 01  WKS-CLIENTES-OCCURS            PIC 9(04) COMP VALUE ZERO.
010300*    TABLA DE CLIENTES EN MEMORIA - SEARCH ALL POR CUST-ID        *
010400 01  WKS-TABLA-CLIENTES-DEF.
010500     05  WKS-TABLA-CLIENTES OCCURS 1 TO 2000 TIMES
010600                         DEPENDING ON WKS-CLIENTES-OCCURS
010700                         ASCENDING KEY WKS-CLI-ID-TBL
010800                         INDEXED BY IDX-CLI.
010900         10  WKS-CLI-ID-TBL          PIC 9(09).
011000         10  WKS-CLI-NOMBRE-TBL      PIC X(30).
011100 01  WKS-TIPO-PERIODO               PIC X(01) VALUE 'D'.
011200     88  WKS-PERIODO-DIARIO                  VALUE 'D'.
011300     88  WKS-PERIODO-SEMANAL                  VALUE 'W'.
011400     88  WKS-PERIODO-MENSUAL                  VALUE 'M'.
011500 01  WKS-FECHA-CORTE               PIC 9(08) VALUE ZEROS.
011600 01  WKS-FECHA-CORTE-DESGLOSE REDEFINES WKS-FECHA-CORTE.
011700     05  WKS-FC-ANIO                  PIC 9(04).
011800     05  WKS-FC-MES                   PIC 9(02).
011900     05  WKS-FC-DIA                   PIC 9(02).
012000 01  WKS-PARAMETRO-ENTRADA.
012100     05  WKS-PE-PERIODO              PIC X(01).
012200     05  WKS-PE-FECHA                PIC 9(08).
012300 01  WKS-FECHA-INICIO-VENTANA        PIC 9(08) VALUE ZEROS.
012400 01  WKS-FECHA-FORMATEADA           PIC 9(08) VALUE ZEROS.
012500 01  WKS-FF-DESGLOSE REDEFINES WKS-FECHA-FORMATEADA.
012600     05  WKS-FF-ANIO                  PIC 9(04).
012700     05  WKS-FF-MES                   PIC 9(02).
012800     05  WKS-FF-DIA                   PIC 9(02).
012900*---------------- AREAS DE TRABAJO DE LA RUTINA DE FECHAS --------*
013000 01  WKS-CIVIL-ANIO                 PIC S9(09) COMP.
013100 01  WKS-CIVIL-MES                   PIC S9(09) COMP.
013200 01  WKS-CIVIL-DIA                   PIC S9(09) COMP.
013300 01  WKS-DIAS-ABS                    PIC S9(09) COMP.
013400 01  WKS-DIAS-RETROCESO              PIC S9(09) COMP VALUE ZERO.
013500 01  WKS-DC-Y                        PIC S9(09) COMP.
013600 01  WKS-DC-M                        PIC S9(09) COMP.
013700 01  WKS-DC-D                        PIC S9(09) COMP.
013800 01  WKS-DC-Z                        PIC S9(09) COMP.
013900 01  WKS-DC-ERA                      PIC S9(09) COMP.
014000 01  WKS-DC-YOE                      PIC S9(09) COMP.
014100 01  WKS-DC-DOY                      PIC S9(09) COMP.
014200 01  WKS-DC-DOE                      PIC S9(09) COMP.
014300 01  WKS-DC-MP                       PIC S9(09) COMP.
014400 01  WKS-DC-TEMP1                    PIC S9(09) COMP.
014500 01  WKS-DC-TEMP2                    PIC S9(09) COMP.
014600 01  WKS-DC-TEMP3                    PIC S9(09) COMP.
014700 01  WKS-DC-TEMP4                    PIC S9(09) COMP.
014800*---------------- ACUMULADORES DE CONTROL DEL REPORTE ---------------*
014900 01  WKS-CAMPOS-DE-TRABAJO.
015000     05  WKS-LECTURAS-MOVS          PIC 9(06) COMP VALUE ZERO.
015100     05  WKS-LECTURAS-PEDIDOS       PIC 9(06) COMP VALUE ZERO.
015200     05  WKS-REG-ESCRITOS           PIC 9(06) COMP VALUE ZERO.
015300 01  WKS-TOTAL-INGRESO              PIC 9(10)V99 VALUE ZEROS.
015400 01  WKS-TOTAL-GASTO                PIC 9(10)V99 VALUE ZEROS.
015500 01  WKS-TOTAL-NETO                 PIC S9(10)V99 VALUE ZEROS.
015600 01  WKS-TOTAL-PEDIDOS              PIC 9(06) COMP VALUE ZERO.
015700 01  WKS-TOTAL-PEDIDOS-COMPLETADOS  PIC 9(06) COMP VALUE ZERO.
015800 01  WKS-TOTAL-PEDIDOS-PENDIENTES   PIC 9(06) COMP VALUE ZERO.
015900 01  WKS-DESCRIPCION-PERIODO        PIC X(20) VALUE SPACES.
016000 01  WKS-TIPO-RENGLON-ANTERIOR      PIC X(01) VALUE SPACES.
016100******************************************************************
016200 REPORT SECTION.
016300 RD  REPORTE-EXPORTACION
016400     CONTROLS ARE FINAL
016500     PAGE LIMIT IS 60
016600     HEADING 1
016700     FIRST DETAIL 5
016800     LAST DETAIL 54
016900     FOOTING 57.
017000******************************************************************
017100*                    ENCABEZADO DE PAGINA                        *
017200******************************************************************
017300 01  TYPE IS PH.
017400     02  LINE 1.
017500         03  COLUMN   1           PIC X(30) VALUE
017600             'LAVANDERIA - EXPORTACION DE PERIODO'.
017700         03  COLUMN  95            PIC X(06) VALUE 'PAGINA'.
017800         03  COLUMN 102            PIC Z(05) SOURCE PAGE-COUNTER
017900                                          IN REPORTE-EXPORTACION.
018000     02  LINE 2.
018100         03  COLUMN   1           PIC X(09) VALUE 'PERIODO :'.
018200         03  COLUMN  11           PIC X(20) SOURCE
018300                                          WKS-DESCRIPCION-PERIODO.
018400         03  COLUMN  40           PIC X(13) VALUE
018500             'DESDE FECHA :'.
018600         03  COLUMN  54           PIC 9(08) SOURCE
018700                                          WKS-FECHA-INICIO-VENTANA.
018800         03  COLUMN  66           PIC X(13) VALUE
018900             'HASTA FECHA :'.
019000         03  COLUMN  80           PIC 9(08) SOURCE
019100                                          WKS-FECHA-CORTE.
019200     02  LINE 3.
019300         03  COLUMN   1           PIC X(100) VALUE ALL '='.
019400******************************************************************
019500*              SECCION DE MOVIMIENTOS DE CAJA                    *
019600******************************************************************
019700 01  ENCABEZADO-MOVIMIENTOS TYPE IS DETAIL.
019800     02  LINE PLUS 2.
019900         03  COLUMN  1            PIC X(49) VALUE
020000             '-- MOVIMIENTOS DE CAJA (MAS RECIENTE PRIMERO) --'.
020100     02  LINE PLUS 1.
020200         03  COLUMN  1            PIC X(08) VALUE 'DATE'.
020300         03  COLUMN 11            PIC X(07) VALUE 'TYPE'.
020400         03  COLUMN 20            PIC X(13) VALUE 'AMOUNT'.
020500         03  COLUMN 34            PIC X(40) VALUE 'DESCRIPTION'.
020600         03  COLUMN 76            PIC X(09) VALUE 'PAY-METH'.
020700         03  COLUMN 86            PIC X(20) VALUE 'CATEGORY'.
020800 01  RENGLON-MOVIMIENTO TYPE IS DETAIL.
020900     02  LINE PLUS 1.
021000         03  COLUMN  1            PIC 9(08) SOURCE WRK-FECHA.
021100         03  COLUMN 11            PIC X(07) SOURCE WRK-TRN-TYPE.
021200         03  COLUMN 20            PIC ZZ,ZZZ,ZZ9.99 SOURCE
021300                                          WRK-TRN-AMOUNT.
021400         03  COLUMN 34            PIC X(40) SOURCE
021500                                          WRK-TRN-DESCRIPTION.
021600         03  COLUMN 76            PIC X(08) SOURCE
021700                                          WRK-TRN-PAYMENT-METHOD.
021800         03  COLUMN 86            PIC X(20) SOURCE WRK-TRN-CATEGORY.
021900******************************************************************
022000*              SECCION DE PEDIDOS                                *
022100******************************************************************
022200 01  ENCABEZADO-PEDIDOS TYPE IS DETAIL.
022300     02  LINE PLUS 2.
022400         03  COLUMN  1            PIC X(37) VALUE
022500             '-- PEDIDOS (MAS RECIENTE PRIMERO) --'.
022600     02  LINE PLUS 1.
022700         03  COLUMN  1            PIC X(08) VALUE 'DATE'.
022800         03  COLUMN 11            PIC X(17) VALUE 'ORDER-NUMBER'.
022900         03  COLUMN 30            PIC X(30) VALUE 'CUSTOMER'.
023000         03  COLUMN 62            PIC X(13) VALUE 'TOTAL'.
023100         03  COLUMN 77            PIC X(09) VALUE 'PAY-METH'.
023200         03  COLUMN 87            PIC X(12) VALUE 'STATUS'.
023300 01  RENGLON-PEDIDO TYPE IS DETAIL.
023400     02  LINE PLUS 1.
023500         03  COLUMN  1            PIC 9(08) SOURCE WRK-FECHA.
023600         03  COLUMN 11            PIC X(17) SOURCE WRK-ORD-NUMBER.
023700         03  COLUMN 30            PIC X(30) SOURCE
023800                                          WRK-ORD-CUSTOMER-NAME.
023900         03  COLUMN 62            PIC Z,ZZZ,ZZ9.99- SOURCE
024000                                          WRK-ORD-TOTAL-AMOUNT.
024100         03  COLUMN 77            PIC X(08) SOURCE
024200                                          WRK-ORD-PAYMENT-METHOD.
024300         03  COLUMN 87            PIC X(12) SOURCE WRK-ORD-STATUS.
024400******************************************************************
024500*                  RESUMEN / TOTALES DE CONTROL                  *
024600******************************************************************
024700 01  TYPE IS CF FINAL.
024800     02  LINE PLUS 2.
024900         03  COLUMN  1            PIC X(40) VALUE
025000             '========== R E S U M E N =========='.
025100     02  LINE PLUS 1.
025200         03  COLUMN  1            PIC X(30) VALUE
025300             'TOTAL INGRESOS DEL PERIODO   ='.
025400         03  COLUMN 32            PIC ZZZ,ZZZ,ZZ9.99 SOURCE
025500                                          WKS-TOTAL-INGRESO.
025600     02  LINE PLUS 1.
025700         03  COLUMN  1            PIC X(30) VALUE
025800             'TOTAL GASTOS DEL PERIODO     ='.
025900         03  COLUMN 32            PIC ZZZ,ZZZ,ZZ9.99 SOURCE
026000                                          WKS-TOTAL-GASTO.
026100     02  LINE PLUS 1.
026200         03  COLUMN  1            PIC X(30) VALUE
026300             'NETO DEL PERIODO             ='.
026400         03  COLUMN 32            PIC ZZZ,ZZZ,ZZ9.99- SOURCE
026500                                          WKS-TOTAL-NETO.
026600     02  LINE PLUS 1.
026700         03  COLUMN  1            PIC X(30) VALUE
026800             'TOTAL DE PEDIDOS DEL PERIODO  ='.
026900         03  COLUMN 32            PIC ZZZ,ZZ9 SOURCE
027000                                          WKS-TOTAL-PEDIDOS.
027100     02  LINE PLUS 1.
027200         03  COLUMN  1            PIC X(30) VALUE
027300             'PEDIDOS COMPLETADOS           ='.
027400         03  COLUMN 32            PIC ZZZ,ZZ9 SOURCE
027500                                          WKS-TOTAL-PEDIDOS-COMPLETADOS.
027600     02  LINE PLUS 1.
027700         03  COLUMN  1            PIC X(30) VALUE
027800             'PEDIDOS PENDIENTES            ='.
027900         03  COLUMN 32            PIC ZZZ,ZZ9 SOURCE
028000                                          WKS-TOTAL-PEDIDOS-PENDIENTES.
028100******************************************************************
028200*                    PIE DE PAGINA                                *
028300******************************************************************
028400 01  TYPE IS PF.
028500     02  LINE PLUS 0.
028600         03  COLUMN  1            PIC X(25) VALUE
028700             'LAVANDERIA - DEPTO SISTEMAS'.
028800
028900 PROCEDURE DIVISION.
029000 000-PRINCIPAL SECTION.
029100     PERFORM 100-ABRIR-ARCHIVOS
029200     PERFORM 110-VERIFICAR-FS
029300     ACCEPT WKS-PARAMETRO-ENTRADA FROM SYSIN
029400     MOVE WKS-PE-PERIODO TO WKS-TIPO-PERIODO
029500     MOVE WKS-PE-FECHA   TO WKS-FECHA-CORTE
029600     PERFORM 150-CALCULA-VENTANA-PERIODO
029700     PERFORM 120-CARGA-TABLA-CLIENTES
029800     INITIATE REPORTE-EXPORTACION
029900     SORT WORKFILE ON
030000        DESCENDING KEY WRK-TIPO
030100        DESCENDING KEY WRK-FECHA
030200           INPUT  PROCEDURE IS 300-SELECCIONA-DATOS
030300           OUTPUT PROCEDURE IS 400-GENERA-REPORTE
030400     TERMINATE REPORTE-EXPORTACION
030500     PERFORM 800-ESTADISTICAS
030600     PERFORM XXX-CIERRA-ARCHIVOS
030700     STOP RUN.
030800 000-PRINCIPAL-E. EXIT.
030900
031000 100-ABRIR-ARCHIVOS SECTION.
031100     OPEN INPUT  LVDMOV
031200     OPEN INPUT  LVDORD
031300     OPEN INPUT  LVDCLI
031400     OPEN OUTPUT LVD3007R.
031500 100-ABRIR-ARCHIVOS-E. EXIT.
031600
031700 110-VERIFICAR-FS SECTION.
031800     IF FS-LVDMOV = 97 MOVE ZEROS TO FS-LVDMOV END-IF
031900     IF FS-LVDORD = 97 MOVE ZEROS TO FS-LVDORD END-IF
032000     IF FS-LVDCLI = 97 MOVE ZEROS TO FS-LVDCLI END-IF
032100     IF FS-LVDMOV NOT = 0 OR FS-LVDORD NOT = 0 OR FS-LVDCLI NOT = 0
032200        OR FS-LVD3007R NOT = 0
032300        DISPLAY "========================================"
032400                UPON CONSOLE
032500        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LVD3007    "
032600                UPON CONSOLE
032700        DISPLAY "  FS-LVDMOV   : (" FS-LVDMOV ")" UPON CONSOLE
032800        DISPLAY "  FS-LVDORD   : (" FS-LVDORD ")" UPON CONSOLE
032900        DISPLAY "  FS-LVDCLI   : (" FS-LVDCLI ")" UPON CONSOLE
033000        DISPLAY "  FS-LVD3007R : (" FS-LVD3007R ")" UPON CONSOLE
033100        DISPLAY "========================================"
033200                UPON CONSOLE
033300        MOVE 91 TO RETURN-CODE
033400        STOP RUN
033500     END-IF.
033600 110-VERIFICAR-FS-E. EXIT.
033700
033800*------- CARGA EL MAESTRO DE CLIENTES EN MEMORIA PARA EL LOOKUP -----*
033900 120-CARGA-TABLA-CLIENTES SECTION.
034000     READ LVDCLI
034100          AT END SET WKS-FIN-CLIENTES TO TRUE
034200     END-READ
034300     PERFORM 125-AGREGA-CLIENTE UNTIL WKS-FIN-CLIENTES.
034400 120-CARGA-TABLA-CLIENTES-E. EXIT.
034500
034600 125-AGREGA-CLIENTE SECTION.
034700     ADD 1 TO WKS-CLIENTES-OCCURS
034800     MOVE CUST-ID   TO WKS-CLI-ID-TBL(WKS-CLIENTES-OCCURS)
034900     MOVE CUST-NAME TO WKS-CLI-NOMBRE-TBL(WKS-CLIENTES-OCCURS)
035000     READ LVDCLI
035100          AT END SET WKS-FIN-CLIENTES TO TRUE
035200     END-READ.
035300 125-AGREGA-CLIENTE-E. EXIT.
035400
035500*------- VENTANA RELATIVA A LA FECHA DE CORTE SEGUN EL PERIODO -------*
035600 150-CALCULA-VENTANA-PERIODO SECTION.
035700     EVALUATE TRUE
035800        WHEN WKS-PERIODO-DIARIO
035900             MOVE 0 TO WKS-DIAS-RETROCESO
036000             MOVE "DIARIO              " TO WKS-DESCRIPCION-PERIODO
036100        WHEN WKS-PERIODO-SEMANAL
036200             MOVE 7 TO WKS-DIAS-RETROCESO
036300             MOVE "SEMANAL             " TO WKS-DESCRIPCION-PERIODO
036400        WHEN WKS-PERIODO-MENSUAL
036500             MOVE 30 TO WKS-DIAS-RETROCESO
036600             MOVE "MENSUAL             " TO WKS-DESCRIPCION-PERIODO
036700        WHEN OTHER
036800             MOVE 1 TO WKS-DIAS-RETROCESO
036900             MOVE "INVALIDO (DEFAULT)  " TO WKS-DESCRIPCION-PERIODO
037000     END-EVALUATE
037100     MOVE WKS-FC-ANIO TO WKS-CIVIL-ANIO
037200     MOVE WKS-FC-MES  TO WKS-CIVIL-MES
037300     MOVE WKS-FC-DIA  TO WKS-CIVIL-DIA
037400     PERFORM 151-DIAS-DESDE-CIVIL
037500     COMPUTE WKS-DIAS-ABS = WKS-DIAS-ABS - WKS-DIAS-RETROCESO
037600     PERFORM 152-CIVIL-DESDE-DIAS
037700     PERFORM 153-FORMATEA-FECHA
037800     MOVE WKS-FECHA-FORMATEADA TO WKS-FECHA-INICIO-VENTANA.
037900 150-CALCULA-VENTANA-PERIODO-E. EXIT.
038000
038100*------- ANIO/MES/DIA CIVIL A DIAS ABSOLUTOS (WKS-DIAS-ABS) ---------*
038200 151-DIAS-DESDE-CIVIL SECTION.
038300     MOVE WKS-CIVIL-ANIO TO WKS-DC-Y
038400     MOVE WKS-CIVIL-MES  TO WKS-DC-M
038500     IF WKS-DC-M NOT > 2
038600        SUBTRACT 1 FROM WKS-DC-Y
038700     END-IF
038800     COMPUTE WKS-DC-ERA = WKS-DC-Y / 400
038900     COMPUTE WKS-DC-YOE = WKS-DC-Y - (WKS-DC-ERA * 400)
039000     IF WKS-CIVIL-MES > 2
039100        COMPUTE WKS-DC-TEMP1 = WKS-CIVIL-MES - 3
039200     ELSE
039300        COMPUTE WKS-DC-TEMP1 = WKS-CIVIL-MES + 9
039400     END-IF
039500     COMPUTE WKS-DC-TEMP2 = (153 * WKS-DC-TEMP1) + 2
039600     COMPUTE WKS-DC-DOY   = WKS-DC-TEMP2 / 5
039700     ADD WKS-CIVIL-DIA TO WKS-DC-DOY
039800     SUBTRACT 1 FROM WKS-DC-DOY
039900     COMPUTE WKS-DC-TEMP1 = WKS-DC-YOE / 4
040000     COMPUTE WKS-DC-TEMP2 = WKS-DC-YOE / 100
040100     COMPUTE WKS-DC-DOE   = (WKS-DC-YOE * 365) + WKS-DC-TEMP1
040200     SUBTRACT WKS-DC-TEMP2 FROM WKS-DC-DOE
040300     ADD WKS-DC-DOY TO WKS-DC-DOE
040400     COMPUTE WKS-DIAS-ABS = (WKS-DC-ERA * 146097) + WKS-DC-DOE
040500                            - 719468.
040600 151-DIAS-DESDE-CIVIL-E. EXIT.
040700
040800*------- DIAS ABSOLUTOS (WKS-DIAS-ABS) A ANIO/MES/DIA CIVIL ---------*
040900 152-CIVIL-DESDE-DIAS SECTION.
041000     COMPUTE WKS-DC-Z = WKS-DIAS-ABS + 719468
041100     COMPUTE WKS-DC-ERA = WKS-DC-Z / 146097
041200     COMPUTE WKS-DC-TEMP1 = WKS-DC-ERA * 146097
041300     COMPUTE WKS-DC-DOE = WKS-DC-Z - WKS-DC-TEMP1
041400     COMPUTE WKS-DC-TEMP1 = WKS-DC-DOE / 1460
041500     COMPUTE WKS-DC-TEMP2 = WKS-DC-DOE / 36524
041600     COMPUTE WKS-DC-TEMP3 = WKS-DC-DOE / 146096
041700     COMPUTE WKS-DC-TEMP4 = WKS-DC-DOE - WKS-DC-TEMP1
041800                             + WKS-DC-TEMP2 - WKS-DC-TEMP3
041900     COMPUTE WKS-DC-YOE = WKS-DC-TEMP4 / 365
042000     COMPUTE WKS-DC-Y = WKS-DC-YOE + (WKS-DC-ERA * 400)
042100     COMPUTE WKS-DC-TEMP1 = WKS-DC-YOE / 4
042200     COMPUTE WKS-DC-TEMP2 = WKS-DC-YOE / 100
042300     COMPUTE WKS-DC-TEMP3 = (WKS-DC-YOE * 365) + WKS-DC-TEMP1
042400     SUBTRACT WKS-DC-TEMP2 FROM WKS-DC-TEMP3
042500     COMPUTE WKS-DC-DOY = WKS-DC-DOE - WKS-DC-TEMP3
042600     COMPUTE WKS-DC-TEMP1 = (5 * WKS-DC-DOY) + 2
042700     COMPUTE WKS-DC-MP = WKS-DC-TEMP1 / 153
042800     COMPUTE WKS-DC-TEMP1 = (153 * WKS-DC-MP) + 2
042900     COMPUTE WKS-DC-TEMP2 = WKS-DC-TEMP1 / 5
043000     COMPUTE WKS-DC-D = WKS-DC-DOY - WKS-DC-TEMP2 + 1
043100     IF WKS-DC-MP < 10
043200        COMPUTE WKS-DC-M = WKS-DC-MP + 3
043300     ELSE
043400        COMPUTE WKS-DC-M = WKS-DC-MP - 9
043500     END-IF
043600     IF WKS-DC-M NOT > 2
043700        ADD 1 TO WKS-DC-Y
043800     END-IF
043900     MOVE WKS-DC-Y TO WKS-CIVIL-ANIO
044000     MOVE WKS-DC-M TO WKS-CIVIL-MES
044100     MOVE WKS-DC-D TO WKS-CIVIL-DIA.
044200 152-CIVIL-DESDE-DIAS-E. EXIT.
044300
044400*------- ARMA LA FECHA AAAAMMDD DE WKS-CIVIL-ANIO/MES/DIA -----------*
044500 153-FORMATEA-FECHA SECTION.
044600     MOVE WKS-CIVIL-ANIO TO WKS-FF-ANIO
044700     MOVE WKS-CIVIL-MES  TO WKS-FF-MES
044800     MOVE WKS-CIVIL-DIA  TO WKS-FF-DIA.
044900 153-FORMATEA-FECHA-E. EXIT.
045000
045100*------- RUTINA DE ENTRADA DEL SORT: SELECCIONA LO QUE CAE EN LA ----*
045200*------- VENTANA DEL PERIODO Y LO ENVIA AL WORKFILE -----------------*
045300 300-SELECCIONA-DATOS SECTION.
045400     PERFORM 310-SELECCIONA-MOVIMIENTOS
045500     PERFORM 320-SELECCIONA-PEDIDOS.
045600 300-SELECCIONA-DATOS-E. EXIT.
045700
045800 310-SELECCIONA-MOVIMIENTOS SECTION.
045900     READ LVDMOV
046000          AT END SET WKS-FIN-MOVS TO TRUE
046100     END-READ
046200     PERFORM 311-TRATA-MOVIMIENTO UNTIL WKS-FIN-MOVS.
046300 310-SELECCIONA-MOVIMIENTOS-E. EXIT.
046400
046500 311-TRATA-MOVIMIENTO SECTION.
046600     ADD 1 TO WKS-LECTURAS-MOVS
046700     IF TRN-CREATED-DATE >= WKS-FECHA-INICIO-VENTANA AND
046800        TRN-CREATED-DATE <= WKS-FECHA-CORTE
046900        MOVE 'T'                TO WRK-TIPO
047000        MOVE TRN-CREATED-DATE    TO WRK-FECHA
047100        MOVE TRN-ID              TO WRK-TRN-ID
047200        MOVE TRN-TYPE            TO WRK-TRN-TYPE
047300        MOVE TRN-CATEGORY        TO WRK-TRN-CATEGORY
047400        MOVE TRN-AMOUNT          TO WRK-TRN-AMOUNT
047500        MOVE TRN-DESCRIPTION     TO WRK-TRN-DESCRIPTION
047600        MOVE TRN-PAYMENT-METHOD  TO WRK-TRN-PAYMENT-METHOD
047700        RELEASE WORK-REG
047800     END-IF
047900     READ LVDMOV
048000          AT END SET WKS-FIN-MOVS TO TRUE
048100     END-READ.
048200 311-TRATA-MOVIMIENTO-E. EXIT.
048300
048400 320-SELECCIONA-PEDIDOS SECTION.
048500     READ LVDORD
048600          AT END SET WKS-FIN-PEDIDOS TO TRUE
048700     END-READ
048800     PERFORM 321-TRATA-PEDIDO UNTIL WKS-FIN-PEDIDOS.
048900 320-SELECCIONA-PEDIDOS-E. EXIT.
049000
049100 321-TRATA-PEDIDO SECTION.
049200     ADD 1 TO WKS-LECTURAS-PEDIDOS
049300     IF ORD-CREATED-DATE >= WKS-FECHA-INICIO-VENTANA AND
049400        ORD-CREATED-DATE <= WKS-FECHA-CORTE
049500        MOVE 'O'                 TO WRK-TIPO
049600        MOVE ORD-CREATED-DATE     TO WRK-FECHA
049700        MOVE ORD-ID               TO WRK-ORD-ID
049800        MOVE ORD-NUMBER           TO WRK-ORD-NUMBER
049900        MOVE ORD-CUSTOMER-ID      TO WRK-ORD-CUSTOMER-ID
050000        MOVE ORD-TOTAL-AMOUNT     TO WRK-ORD-TOTAL-AMOUNT
050100        MOVE ORD-STATUS           TO WRK-ORD-STATUS
050200        MOVE ORD-PAYMENT-METHOD   TO WRK-ORD-PAYMENT-METHOD
050300        MOVE SPACES               TO WRK-ORD-CUSTOMER-NAME
050400        IF ORD-CUSTOMER-ID NOT = 0
050500           SET IDX-CLI TO 1
050600           SEARCH ALL WKS-TABLA-CLIENTES
050700                AT END
050800                   CONTINUE
050900                WHEN WKS-CLI-ID-TBL(IDX-CLI) = ORD-CUSTOMER-ID
051000                   MOVE WKS-CLI-NOMBRE-TBL(IDX-CLI)
051100                                    TO WRK-ORD-CUSTOMER-NAME
051200           END-SEARCH
051300        END-IF
051400        RELEASE WORK-REG
051500     END-IF
051600     READ LVDORD
051700          AT END SET WKS-FIN-PEDIDOS TO TRUE
051800     END-READ.
051900 321-TRATA-PEDIDO-E. EXIT.
052000
052100*------- RUTINA DE SALIDA DEL SORT: GENERA LAS LINEAS DEL ----------*
052200*------- REPORTE Y ACUMULA LOS TOTALES DE CONTROL --------------------*
052300 400-GENERA-REPORTE SECTION.
052400     RETURN WORKFILE
052500          AT END SET WKS-FIN-WORKFILE TO TRUE
052600     END-RETURN
052700     PERFORM 410-TRATA-RENGLON UNTIL WKS-FIN-WORKFILE.
052800 400-GENERA-REPORTE-E. EXIT.
052900
053000 410-TRATA-RENGLON SECTION.
053100     IF WRK-TIPO NOT = WKS-TIPO-RENGLON-ANTERIOR
053200        EVALUATE TRUE
053300           WHEN WRK-ES-MOVIMIENTO
053400                GENERATE ENCABEZADO-MOVIMIENTOS
053500           WHEN WRK-ES-PEDIDO
053600                GENERATE ENCABEZADO-PEDIDOS
053700        END-EVALUATE
053800        MOVE WRK-TIPO TO WKS-TIPO-RENGLON-ANTERIOR
053900     END-IF
054000     EVALUATE TRUE
054100        WHEN WRK-ES-MOVIMIENTO
054200             GENERATE RENGLON-MOVIMIENTO
054300             EVALUATE TRUE
054400                WHEN WRK-TRN-ES-INGRESO
054500                     ADD WRK-TRN-AMOUNT TO WKS-TOTAL-INGRESO
054600                WHEN WRK-TRN-ES-GASTO
054700                     ADD WRK-TRN-AMOUNT TO WKS-TOTAL-GASTO
054800             END-EVALUATE
054900        WHEN WRK-ES-PEDIDO
055000             GENERATE RENGLON-PEDIDO
055100             ADD 1 TO WKS-TOTAL-PEDIDOS
055200             IF WRK-ORD-ES-COMPLETADO
055300                ADD 1 TO WKS-TOTAL-PEDIDOS-COMPLETADOS
055400             END-IF
055500             IF WRK-ORD-ES-PENDIENTE
055600                ADD 1 TO WKS-TOTAL-PEDIDOS-PENDIENTES
055700             END-IF
055800     END-EVALUATE
055900     ADD 1 TO WKS-REG-ESCRITOS
056000     RETURN WORKFILE
056100          AT END SET WKS-FIN-WORKFILE TO TRUE
056200     END-RETURN.
056300 410-TRATA-RENGLON-E. EXIT.
056400
056500 800-ESTADISTICAS SECTION.
056600     COMPUTE WKS-TOTAL-NETO = WKS-TOTAL-INGRESO - WKS-TOTAL-GASTO
056700     DISPLAY
056800     "**********************************************************"
056900             UPON CONSOLE
057000     DISPLAY "*              E S T A D I S T I C A S             *"
057100             UPON CONSOLE
057200     DISPLAY
057300     "**********************************************************"
057400             UPON CONSOLE
057500     DISPLAY " > MOVIMIENTOS LEIDOS       : " WKS-LECTURAS-MOVS
057600             UPON CONSOLE
057700     DISPLAY " > PEDIDOS LEIDOS           : " WKS-LECTURAS-PEDIDOS
057800             UPON CONSOLE
057900     DISPLAY " > RENGLONES ESCRITOS       : " WKS-REG-ESCRITOS
058000             UPON CONSOLE
058100     DISPLAY " > NETO DEL PERIODO         : " WKS-TOTAL-NETO
058200             UPON CONSOLE
058300     DISPLAY
058400     "**********************************************************"
058500             UPON CONSOLE.
058600 800-ESTADISTICAS-E. EXIT.
058700
058800 XXX-CIERRA-ARCHIVOS SECTION.
058900     CLOSE LVDMOV
059000     CLOSE LVDORD
059100     CLOSE LVDCLI
059200     CLOSE LVD3007R.
059300 XXX-CIERRA-ARCHIVOS-E. EXIT.
