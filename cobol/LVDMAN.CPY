000100******************************************************************
000200*                 C O P Y   L V D M A N                         *
000300*   ARCHIVO DE SOLICITUDES DE MOVIMIENTO MANUAL DE CAJA          *
000400*   INGRESO O GASTO QUE NO PROVIENE DE UN PEDIDO DEL POS        *
000500*   PROCESADO POR LVD3003, QUE LE ASIGNA LLAVE Y LO AGREGA AL   *
000600*   LIBRO DE MOVIMIENTOS LVDMOV CON REF-TYPE MANUAL             *
000700******************************************************************
000800* HIST: 1992-01-15 MRVE CR-0146  VERSION ORIGINAL DEL LAYOUT    *
000900******************************************************************
001000 01  REG-LVDMAN.
001100     05  MAN-TYPE                    PIC X(07).
001200     05  MAN-CATEGORY                PIC X(20).
001300     05  MAN-AMOUNT                  PIC 9(08)V99.
001400     05  MAN-DESCRIPTION             PIC X(40).
001500     05  MAN-PAYMENT-METHOD          PIC X(08).
001600     05  FILLER                      PIC X(05).
