000100******************************************************************
000200*                 C O P Y   L V D C A T                         *
000300*   ARCHIVO MAESTRO DE CATEGORIAS DE SERVICIO - REFERENCIA SOLO *
000400*   NO SE ACTUALIZA POR NINGUN PROGRAMA DE ESTE APLICATIVO      *
000500******************************************************************
000600* HIST: 1987-11-03 CPX  CR-0101  VERSION ORIGINAL DEL LAYOUT     *
000700******************************************************************
000800 01  REG-LVDCAT.
000900     05  CAT-ID                      PIC 9(09).
001000     05  CAT-NAME-EN                 PIC X(30).
001100     05  CAT-ACTIVE                  PIC X(01).
001200         88  CAT-ACTIVE-SI                    VALUE 'Y'.
001300         88  CAT-ACTIVE-NO                    VALUE 'N'.
001400     05  CAT-SORT-ORDER               PIC 9(04).
001500     05  FILLER                      PIC X(04).
