000100******************************************************************
000200*                 C O P Y   L V D P R D                         *
000300*   ARCHIVO MAESTRO DE PRODUCTOS  - PUNTO DE VENTA LAVANDERIA    *
000400*   UN REGISTRO POR PRODUCTO, ORDENADO ASCENDENTE POR PROD-ID    *
000500*   SE USA TANTO EN LA FD DE PRODMAE COMO EN LA TABLA EN MEMORIA *
000600*   CARGADA POR EL PROGRAMA LVD3001 PARA BUSQUEDA POR SEARCH ALL *
000700******************************************************************
000800* HIST: 1987-11-03 CPX  CR-0101  VERSION ORIGINAL DEL LAYOUT     *
000900*       1994-06-20 EDRD CR-0188  SE AMPLIA PROD-SKU A X(20)      *
001000******************************************************************
001100 01  REG-LVDPRD.
001200*--------------------------------------------------------------*
001300*    LLAVE DEL PRODUCTO                                        *
001400*--------------------------------------------------------------*
001500     05  PROD-ID                     PIC 9(09).
001600*--------------------------------------------------------------*
001700*    DESCRIPCION Y CATEGORIA                                   *
001800*--------------------------------------------------------------*
001900     05  PROD-NAME-EN                PIC X(30).
002000     05  PROD-CATEGORY-ID             PIC 9(09).
002100*--------------------------------------------------------------*
002200*    PRECIOS - SIEMPRE EN DISPLAY ZONIFICADO, NUNCA COMP-3      *
002300*--------------------------------------------------------------*
002400     05  PROD-PRICE                  PIC 9(08)V99.
002500     05  PROD-COST                   PIC 9(08)V99.
002600*--------------------------------------------------------------*
002700*    CODIGO DE EXISTENCIAS (PUEDE VENIR EN BLANCO)              *
002800*--------------------------------------------------------------*
002900     05  PROD-SKU                    PIC X(20).
003000*--------------------------------------------------------------*
003100*    BANDERA DE PRODUCTO ACTIVO                                *
003200*--------------------------------------------------------------*
003300     05  PROD-ACTIVE                 PIC X(01).
003400         88  PROD-ACTIVE-SI                   VALUE 'Y'.
003500         88  PROD-ACTIVE-NO                   VALUE 'N'.
003600     05  FILLER                      PIC X(05).
