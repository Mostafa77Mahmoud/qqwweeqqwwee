000100******************************************************************
000200* FECHA       : 15/01/1992                                       *
000300* PROGRAMADOR : MARIA RENE VASQUEZ ESTRADA                       *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3003                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEO DE MOVIMIENTOS MANUALES DE CAJA (INGRESOS *
000800*             : O GASTOS QUE NO PROVIENEN DE UN PEDIDO).  VALIDA *
000900*             : TIPO Y MONTO, ASIGNA LLAVE CONSECUTIVA Y ESCRIBE *
001000*             : EL MOVIMIENTO EN EL LIBRO LVDMOV CON REF-TYPE    *
001100*             : MANUAL Y REF-ID CERO                             *
001200* ARCHIVOS    : LVDMAN (ENTRADA), LVDMOV (SALIDA, EXTEND)        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : PRODUCCION LAVANDERIA - CAPTURA DE CAJA          *
001500******************************************************************
001600*                   B I T A C O R A   D E   C A M B I O S       *
001700******************************************************************
001800* 1992-01-15 MRVE   CR-0146  VERSION ORIGINAL DEL PROGRAMA       *
001900* 1992-06-02 MRVE   CR-0149  SE VALIDA MONTO NEGATIVO            *
002000* 1994-03-11 JLP    CR-0170  SE AGREGA PRESCAN DE LIBRO PARA     *
002100*                            CONTINUAR NUMERACION DE TRN-ID      *
002200* 1996-09-23 JLP    CR-0203  SE RECHAZA TIPO DISTINTO DE INCOME  *
002300*                            O EXPENSE                           *
002400* 1998-12-04 EDRD   CR-0220  REVISION Y2K - SIN HALLAZGOS        *
002500* 2001-05-17 DVR    CR-0246  SE AGREGA ESTADISTICA DE RECHAZADOS *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                      LVD3003.
002900 AUTHOR.                          MARIA RENE VASQUEZ ESTRADA.
003000 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
003100 DATE-WRITTEN.                    15/01/1992.
003200 DATE-COMPILED.                   18/05/2001.
003300 SECURITY.                        CONFIDENCIAL - USO INTERNO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LVDMAN ASSIGN TO LVDMAN
004100                   FILE STATUS IS FS-LVDMAN.
004200     SELECT LVDMOV ASSIGN TO LVDMOV
004300                   FILE STATUS IS FS-LVDMOV.
004400 DATA DIVISION.
004500 FILE SECTION.
004600*                 SOLICITUDES DE MOVIMIENTO MANUAL
004700 FD  LVDMAN.
004800     COPY LVDMAN REPLACING REG-LVDMAN BY REG-LVDMAN.
004900*                 LIBRO DE MOVIMIENTOS DE CAJA
005000 FD  LVDMOV.
005100     COPY LVDMOV REPLACING REG-LVDMOV BY REG-LVDMOV.
005200 WORKING-STORAGE SECTION.
005300 01  FS-LVDMAN                    PIC 9(02)  VALUE ZEROS.
005400 01  FS-LVDMOV                    PIC 9(02)  VALUE ZEROS.
005500 01  WKS-SW-FIN-SOLICITUDES       PIC X(01)  VALUE 'N'.
005600     88  WKS-FIN-SOLICITUDES                 VALUE 'S'.
005700 01  WKS-SW-FIN-MOVS-PRE          PIC X(01)  VALUE 'N'.
005800     88  WKS-FIN-MOVS-PRE                    VALUE 'S'.
005900 01  WKS-SW-MOVIMIENTO-VALIDO     PIC X(01)  VALUE 'N'.
006000     88  WKS-MOVIMIENTO-ES-VALIDO            VALUE 'S'.
006100 01  WKS-SIGUIENTE-TRN-ID         PIC 9(09)  COMP VALUE ZERO.
006200 01  WKS-FECHA-PROCESO            PIC 9(08)  VALUE ZEROS.
006300 01  WKS-FECHA-PROCESO-DESGLOSE REDEFINES WKS-FECHA-PROCESO.
006400     05  WKS-FP-ANIO                 PIC 9(04).
006500     05  WKS-FP-MES                  PIC 9(02).
006600     05  WKS-FP-DIA                  PIC 9(02).
006700 01  WKS-CONTADORES-GRUPO.
006800     05  WKS-MOVIMIENTOS-LEIDOS       PIC 9(06) COMP VALUE ZERO.
006900     05  WKS-MOVIMIENTOS-ESCRITOS     PIC 9(06) COMP VALUE ZERO.
007000     05  WKS-MOVIMIENTOS-RECHAZADOS   PIC 9(06) COMP VALUE ZERO.
007100*--> VISTA DE DEPURACION DE LOS CONTADORES (DUMP EN SPOOL)
007200 01  WKS-CONTADORES-ALT REDEFINES WKS-CONTADORES-GRUPO.
007300     05  WKS-CONTADORES-BYTES         PIC X(12).
007400
007500 PROCEDURE DIVISION.
007600 000-PRINCIPAL SECTION.
007700     PERFORM 100-ABRIR-ARCHIVOS
007800     PERFORM 110-VERIFICAR-FS
007900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
008000     PERFORM 130-PRESCAN-MOVIMIENTOS
008100     PERFORM 200-PROCESA-SOLICITUDES
008200     PERFORM 300-ESTADISTICAS
008300     PERFORM XXX-CIERRA-ARCHIVOS
008400     STOP RUN.
008500 000-PRINCIPAL-E. EXIT.
008600
008700 100-ABRIR-ARCHIVOS SECTION.
008800     OPEN INPUT LVDMAN.
008900 100-ABRIR-ARCHIVOS-E. EXIT.
009000
009100 110-VERIFICAR-FS SECTION.
009200     IF FS-LVDMAN = 97 MOVE ZEROS TO FS-LVDMAN END-IF
009300     IF FS-LVDMAN NOT = 0
009400        DISPLAY "========================================"
009500                UPON CONSOLE
009600        DISPLAY "  ERROR AL ABRIR ARCHIVO LVDMAN         "
009700                UPON CONSOLE
009800        DISPLAY "  FS-LVDMAN : (" FS-LVDMAN ")" UPON CONSOLE
009900        DISPLAY "========================================"
010000                UPON CONSOLE
010100        MOVE 91 TO RETURN-CODE
010200        STOP RUN
010300     ELSE
010400        DISPLAY "****** APERTURA DE ARCHIVO EXITOSA ******"
010500                UPON CONSOLE
010600     END-IF.
010700 110-VERIFICAR-FS-E. EXIT.
010800
010900*--------------- PRESCAN DEL LIBRO PARA CONTINUAR LLAVE ----------*
011000 130-PRESCAN-MOVIMIENTOS SECTION.
011100     OPEN INPUT LVDMOV
011200     IF FS-LVDMOV = 97 MOVE ZEROS TO FS-LVDMOV END-IF
011300     IF FS-LVDMOV = 0
011400        READ LVDMOV
011500             AT END SET WKS-FIN-MOVS-PRE TO TRUE
011600        END-READ
011700        PERFORM 131-LEE-MOVIMIENTO-PRE UNTIL WKS-FIN-MOVS-PRE
011800     END-IF
011900     CLOSE LVDMOV
012000     OPEN EXTEND LVDMOV
012100     IF FS-LVDMOV NOT = 0
012200        DISPLAY "* ERROR AL ABRIR LVDMOV EN MODO EXTEND *" UPON CONSOLE
012300        MOVE 91 TO RETURN-CODE
012400        STOP RUN
012500     END-IF.
012600 130-PRESCAN-MOVIMIENTOS-E. EXIT.
012700
012800 131-LEE-MOVIMIENTO-PRE SECTION.
012900     IF TRN-ID > WKS-SIGUIENTE-TRN-ID
013000        MOVE TRN-ID TO WKS-SIGUIENTE-TRN-ID
013100     END-IF
013200     READ LVDMOV
013300          AT END SET WKS-FIN-MOVS-PRE TO TRUE
013400     END-READ.
013500 131-LEE-MOVIMIENTO-PRE-E. EXIT.
013600
013700*--------------- PROCESO DE SOLICITUDES MANUALES -------------------*
013800 200-PROCESA-SOLICITUDES SECTION.
013900     READ LVDMAN
014000          AT END SET WKS-FIN-SOLICITUDES TO TRUE
014100     END-READ
014200     PERFORM 210-TRATA-SOLICITUD UNTIL WKS-FIN-SOLICITUDES.
014300 200-PROCESA-SOLICITUDES-E. EXIT.
014400
014500 210-TRATA-SOLICITUD SECTION.
014600     ADD 1 TO WKS-MOVIMIENTOS-LEIDOS
014700     PERFORM 220-VALIDA-SOLICITUD
014800     IF WKS-MOVIMIENTO-ES-VALIDO
014900        PERFORM 240-ESCRIBE-MOVIMIENTO
015000     ELSE
015100        ADD 1 TO WKS-MOVIMIENTOS-RECHAZADOS
015200     END-IF
015300     READ LVDMAN
015400          AT END SET WKS-FIN-SOLICITUDES TO TRUE
015500     END-READ.
015600 210-TRATA-SOLICITUD-E. EXIT.
015700
015800 220-VALIDA-SOLICITUD SECTION.
015900     SET WKS-MOVIMIENTO-ES-VALIDO TO TRUE
016000     IF MAN-TYPE NOT = 'INCOME ' AND MAN-TYPE NOT = 'EXPENSE'
016100        SET WKS-MOVIMIENTO-ES-VALIDO TO FALSE
016200        DISPLAY "* TIPO DE MOVIMIENTO NO VALIDO : " MAN-TYPE
016300                UPON CONSOLE
016400        GO TO 220-VALIDA-SOLICITUD-E
016500     END-IF
016600     IF MAN-AMOUNT < 0
016700        SET WKS-MOVIMIENTO-ES-VALIDO TO FALSE
016800        DISPLAY "* MONTO NEGATIVO RECHAZADO : " MAN-AMOUNT
016900                UPON CONSOLE
017000     END-IF.
017100 220-VALIDA-SOLICITUD-E. EXIT.
017200
017300 240-ESCRIBE-MOVIMIENTO SECTION.
017400     ADD 1 TO WKS-SIGUIENTE-TRN-ID
017500     MOVE WKS-SIGUIENTE-TRN-ID   TO TRN-ID
017600     MOVE MAN-TYPE               TO TRN-TYPE
017700     MOVE MAN-CATEGORY           TO TRN-CATEGORY
017800     MOVE MAN-AMOUNT             TO TRN-AMOUNT
017900     MOVE MAN-DESCRIPTION        TO TRN-DESCRIPTION
018000     SET  TRN-REF-ES-MANUAL      TO TRUE
018100     MOVE ZEROS                  TO TRN-REF-ID
018200     MOVE MAN-PAYMENT-METHOD     TO TRN-PAYMENT-METHOD
018300     MOVE WKS-FECHA-PROCESO      TO TRN-CREATED-DATE
018400     WRITE REG-LVDMOV
018500     IF FS-LVDMOV NOT = 0
018600        PERFORM 900-ERROR-ESCRITURA
018700     ELSE
018800        ADD 1 TO WKS-MOVIMIENTOS-ESCRITOS
018900     END-IF.
019000 240-ESCRIBE-MOVIMIENTO-E. EXIT.
019100
019200*--------------- ESTADISTICAS FINALES -----------------------------*
019300 300-ESTADISTICAS SECTION.
019400     DISPLAY " "
019500     DISPLAY ">>>>>>>>>>>>>>>>>> ESTADISTICAS LVD3003 <<<<<<<<<<<<<<<<<"
019600     DISPLAY "*  MOVIMIENTOS LEIDOS      : (" WKS-MOVIMIENTOS-LEIDOS ")"
019700     DISPLAY "*  MOVIMIENTOS ESCRITOS    : ("
019800             WKS-MOVIMIENTOS-ESCRITOS ")"
019900     DISPLAY "*  MOVIMIENTOS RECHAZADOS  : ("
020000             WKS-MOVIMIENTOS-RECHAZADOS ")"
020100     DISPLAY "==========================================================".
020200 300-ESTADISTICAS-E. EXIT.
020300
020400 900-ERROR-ESCRITURA SECTION.
020500     DISPLAY "========================================================="
020600             UPON CONSOLE
020700     DISPLAY "  ERROR DE ESCRITURA EN LVD3003 - FS : (" FS-LVDMOV ")"
020800             UPON CONSOLE
020900     DISPLAY "========================================================="
021000             UPON CONSOLE
021100     PERFORM XXX-CIERRA-ARCHIVOS
021200     MOVE 91 TO RETURN-CODE
021300     STOP RUN.
021400 900-ERROR-ESCRITURA-E. EXIT.
021500
021600 XXX-CIERRA-ARCHIVOS SECTION.
021700     CLOSE LVDMAN
021800     CLOSE LVDMOV.
021900 XXX-CIERRA-ARCHIVOS-E. EXIT.
