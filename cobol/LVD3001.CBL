000100******************************************************************
000200* FECHA       : 14/05/1991                                       *
000300* PROGRAMADOR : CARLOS PEREZ XICAY                                *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3001                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE COBRO Y POSTEO DE PEDIDOS DEL PUNTO DE  *
000800*             : VENTA DE LA LAVANDERIA.  LEE LAS SOLICITUDES DEL *
000900*             : DIA (ENCABEZADO 'H' + RENGLONES 'D'), VALORIZA   *
001000*             : CADA RENGLON CONTRA EL MAESTRO DE PRODUCTOS,     *
001100*             : APLICA DESCUENTO E IMPUESTO SEGUN PARAMETROS,    *
001200*             : ASIGNA EL NUMERO DE PEDIDO DEL DIA Y GENERA EL   *
001300*             : PEDIDO, SUS RENGLONES Y EL MOVIMIENTO DE CAJA    *
001400* ARCHIVOS    : LVDSOL (ENTRADA), LVDPRD (ENTRADA), LVDPAR       *
001500*             : (ENTRADA), LVDORD, LVDITM, LVDMOV (SALIDA)       *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : PRODUCCION LAVANDERIA - TURNO BATCH NOCTURNO     *
001800******************************************************************
001900*                   B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 1991-05-14 CPX    CR-0129  VERSION ORIGINAL DEL PROGRAMA       *
002200* 1991-06-03 CPX    CR-0131  SE CORRIGE REDONDEO DEL IMPUESTO    *
002300* 1992-09-21 MRVE   CR-0150  SE AGREGA CONTADOR POR FECHA PARA   *
002400*                            NUMERO DE PEDIDO                   *
002500* 1993-02-11 MRVE   CR-0158  SE RECHAZA PEDIDO SIN RENGLONES     *
002600* 1994-07-29 JLP    CR-0177  SE VALIDA PRODUCTO INEXISTENTE      *
002700* 1995-11-02 JLP    CR-0190  SE AGREGA MOVIMIENTO DE CAJA AUTOM. *
002800* 1996-04-18 EDRD   CR-0198  SE AMPLIA TABLA DE PRODUCTOS A 5000 *
002900* 1997-08-05 EDRD   CR-0211  SE AGREGA PRESCAN DE MAESTRO ORDEN  *
003000*                            PARA CONTINUAR NUMERACION DE PEDIDO *
003100* 1998-10-13 EDRD   CR-0220  REVISION Y2K - FECHAS A 4 DIGITOS   *
003200*                            DE ANIO EN TODOS LOS CAMPOS DE ESTE *
003300*                            PROGRAMA, SIN CAMBIO DE TAMANO      *
003400* 1999-01-07 EDRD   CR-0221  PRUEBA DE FIN DE SIGLO SOBRE TABLA  *
003500*                            DE FECHAS, SIN HALLAZGOS            *
003600* 2001-03-30 DVR    CR-0244  SE AGREGA CIERRE DEL ULTIMO PEDIDO  *
003700*                            PENDIENTE AL LLEGAR FIN DE ARCHIVO  *
003800* 2003-06-16 DVR    CR-0260  SE AGREGA TASA DE IMPUESTO CERO     *
003900*                            CUANDO NO EXISTE ARCHIVO DE PARAM.  *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                      LVD3001.
004300 AUTHOR.                          CARLOS PEREZ XICAY.
004400 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
004500 DATE-WRITTEN.                    14/05/1991.
004600 DATE-COMPILED.                   16/06/2003.
004700 SECURITY.                        CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DIGITOS-VALIDOS IS "0" THRU "9".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LVDSOL ASSIGN TO LVDSOL
005600                   FILE STATUS IS FS-LVDSOL.
005700     SELECT LVDPRD ASSIGN TO LVDPRD
005800                   FILE STATUS IS FS-LVDPRD.
005900     SELECT LVDPAR ASSIGN TO LVDPAR
006000                   FILE STATUS IS FS-LVDPAR.
006100     SELECT LVDORD ASSIGN TO LVDORD
006200                   FILE STATUS IS FS-LVDORD.
006300     SELECT LVDITM ASSIGN TO LVDITM
006400                   FILE STATUS IS FS-LVDITM.
006500     SELECT LVDMOV ASSIGN TO LVDMOV
006600                   FILE STATUS IS FS-LVDMOV.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*                 ARCHIVO DE SOLICITUDES DEL DIA
007000 FD  LVDSOL.
007100     COPY LVDSOL REPLACING REG-LVDSOL BY REG-LVDSOL.
007200*                 MAESTRO DE PRODUCTOS
007300 FD  LVDPRD.
007400     COPY LVDPRD REPLACING REG-LVDPRD BY REG-LVDPRD.
007500*                 PARAMETROS GENERALES
007600 FD  LVDPAR.
007700     COPY LVDPAR REPLACING REG-LVDPAR BY REG-LVDPAR.
007800*                 MAESTRO DE PEDIDOS
007900 FD  LVDORD.
008000     COPY LVDORD REPLACING REG-LVDORD BY REG-LVDORD.
008100*                 RENGLONES DE PEDIDO
008200 FD  LVDITM.
008300     COPY LVDITM REPLACING REG-LVDITM BY REG-LVDITM.
008400*                 MOVIMIENTOS DE CAJA
008500 FD  LVDMOV.
008600     COPY LVDMOV REPLACING REG-LVDMOV BY REG-LVDMOV.
008700 WORKING-STORAGE SECTION.
008800*--------------------------------------------------------------*
008900*    VARIABLES DE FILE STATUS                                  *
009000*--------------------------------------------------------------*
009100 01  FS-LVDSOL                    PIC 9(02)  VALUE ZEROS.
009200 01  FS-LVDPRD                    PIC 9(02)  VALUE ZEROS.
009300 01  FS-LVDPAR                    PIC 9(02)  VALUE ZEROS.
009400 01  FS-LVDORD                    PIC 9(02)  VALUE ZEROS.
009500 01  FS-LVDITM                    PIC 9(02)  VALUE ZEROS.
009600 01  FS-LVDMOV                    PIC 9(02)  VALUE ZEROS.
009700*--------------------------------------------------------------*
009800*    SWITCHES DE CONTROL                                       *
009900*--------------------------------------------------------------*
010000 01  WKS-SW-FIN-SOLICITUDES       PIC X(01)  VALUE 'N'.
010100     88  WKS-FIN-SOLICITUDES                 VALUE 'S'.
010200 01  WKS-SW-FIN-PRODUCTOS         PIC X(01)  VALUE 'N'.
010300     88  WKS-FIN-PRODUCTOS                   VALUE 'S'.
010400 01  WKS-SW-FIN-PEDIDOS-PRE       PIC X(01)  VALUE 'N'.
010500     88  WKS-FIN-PEDIDOS-PRE                 VALUE 'S'.
010600 01  WKS-SW-FIN-MOVS-PRE          PIC X(01)  VALUE 'N'.
010700     88  WKS-FIN-MOVS-PRE                    VALUE 'S'.
010800 01  WKS-SW-PEDIDO-ABIERTO        PIC X(01)  VALUE 'N'.
010900     88  WKS-PED-ABIERTA                     VALUE 'S'.
011000     88  WKS-PED-CERRADA                     VALUE 'N'.
011100 01  WKS-SW-PEDIDO-ESTADO         PIC X(01)  VALUE 'A'.
011200     88  WKS-PED-ACEPTADA                    VALUE 'A'.
011300     88  WKS-PED-RECHAZADA                   VALUE 'R'.
011400*--------------------------------------------------------------*
011500*    PARAMETROS GENERALES CARGADOS DE LVDPAR                   *
011600*--------------------------------------------------------------*
011700 01  WKS-TASA-IMPUESTO            PIC 9(03)V99 VALUE ZEROS.
011800 01  WKS-MONEDA                   PIC X(03)  VALUE SPACES.
011900*--------------------------------------------------------------*
012000*    CONTADORES Y SUBINDICES - TODOS EN COMP POR NORMA          *
012100*--------------------------------------------------------------*
012200 01  WKS-PRODUCTOS-OCCURS         PIC 9(04)  COMP VALUE ZERO.
012300 01  WKS-FECHAS-OCCURS            PIC 9(03)  COMP VALUE ZERO.
012400 01  WKS-ITEMS-COUNT              PIC 9(03)  COMP VALUE ZERO.
012500 01  WKS-SIGUIENTE-ORD-ID         PIC 9(09)  COMP VALUE ZERO.
012600 01  WKS-SIGUIENTE-TRN-ID         PIC 9(09)  COMP VALUE ZERO.
012700 01  WKS-ULTIMO-CONTADOR          PIC 9(04)  COMP VALUE ZERO.
012800 01  WKS-SEC-PEDIDO               PIC 9(04)  COMP VALUE ZERO.
012900 01  WKS-PEDIDOS-POSTEADOS        PIC 9(06)  COMP VALUE ZERO.
013000 01  WKS-PEDIDOS-RECHAZADOS       PIC 9(06)  COMP VALUE ZERO.
013100 01  WKS-LINEAS-ESCRITAS          PIC 9(07)  COMP VALUE ZERO.
013200*--------------------------------------------------------------*
013300*    FECHA DE PROCESO - CON DESGLOSE POR REDEFINES              *
013400*--------------------------------------------------------------*
013500 01  WKS-FECHA-PROCESO            PIC 9(08)  VALUE ZEROS.
013600 01  WKS-FECHA-PROCESO-DESGLOSE REDEFINES WKS-FECHA-PROCESO.
013700     05  WKS-FP-ANIO                 PIC 9(04).
013800     05  WKS-FP-MES                  PIC 9(02).
013900     05  WKS-FP-DIA                  PIC 9(02).
014000*--------------------------------------------------------------*
014100*    AREA DE TRABAJO DEL PEDIDO EN PROCESO                     *
014200*--------------------------------------------------------------*
014300 01  WKS-PED-CLIENTE-ID           PIC 9(09)  VALUE ZEROS.
014400 01  WKS-PED-METODO-PAGO          PIC X(08)  VALUE SPACES.
014500 01  WKS-PED-DESCUENTO            PIC 9(08)V99 VALUE ZEROS.
014600 01  WKS-PED-FECHA                PIC 9(08)  VALUE ZEROS.
014700 01  WKS-PED-SUBTOTAL             PIC S9(08)V99 VALUE ZEROS.
014800 01  WKS-PED-TOTAL                PIC S9(08)V99 VALUE ZEROS.
014900 01  WKS-PED-IMPUESTO             PIC S9(08)V99 VALUE ZEROS.
015000 01  WKS-PED-FINAL                PIC S9(08)V99 VALUE ZEROS.
015100 01  WKS-PED-NUMERO                PIC X(17)  VALUE SPACES.
015200 01  WKS-FECHA-PARM                PIC 9(08)  VALUE ZEROS.
015300*--------------------------------------------------------------*
015400*    TABLA DE PRODUCTOS EN MEMORIA - SEARCH ALL POR PROD-ID     *
015500*--------------------------------------------------------------*
015600 01  WKS-TABLA-PRODUCTOS-DEF.
015700     05  WKS-TABLA-PRODUCTOS OCCURS 1 TO 5000 TIMES
015800                             DEPENDING ON WKS-PRODUCTOS-OCCURS
015900                             ASCENDING KEY WKS-PROD-ID-TBL
016000                             INDEXED BY IDX-PRD.
016100         10  WKS-PROD-ID-TBL         PIC 9(09).
016200         10  WKS-PROD-PRECIO-TBL     PIC 9(08)V99.
016300         10  WKS-PROD-ACTIVO-TBL     PIC X(01).
016400*--------------------------------------------------------------*
016500*    TABLA DE CONTADORES POR FECHA - PARA NUMERO DE PEDIDO      *
016600*--------------------------------------------------------------*
016700 01  WKS-TABLA-FECHAS-DEF.
016800     05  WKS-TABLA-FECHAS OCCURS 1 TO 400 TIMES
016900                           DEPENDING ON WKS-FECHAS-OCCURS
017000                           INDEXED BY IDX-FEC.
017100         10  WKS-FECHA-TBL            PIC 9(08).
017200         10  WKS-CONTADOR-TBL         PIC 9(04) COMP.
017300*--------------------------------------------------------------*
017400*    TABLA DE RENGLONES DEL PEDIDO EN PROCESO                  *
017500*--------------------------------------------------------------*
017600 01  WKS-TABLA-ITEMS-DEF.
017700     05  WKS-ITEMS-PEDIDO OCCURS 1 TO 200 TIMES
017800                           DEPENDING ON WKS-ITEMS-COUNT
017900                           INDEXED BY IDX-ITM.
018000         10  WKS-ITM-PROD-ID-TBL      PIC 9(09).
018100         10  WKS-ITM-CANT-TBL         PIC 9(04).
018200         10  WKS-ITM-PRECIO-TBL       PIC 9(08)V99.
018300         10  WKS-ITM-TOTAL-TBL        PIC 9(08)V99.
018400*--------------------------------------------------------------*
018500*    CAMPOS EDITADOS PARA EL REPORTE DE ESTADISTICAS            *
018600*--------------------------------------------------------------*
018700 01  WKS-TOTAL-VENTAS              PIC S9(09)V99 VALUE ZEROS.
018800 01  WKS-TOTAL-IMPUESTO            PIC S9(09)V99 VALUE ZEROS.
018900 01  WKS-TOTAL-VENTAS-ED           PIC Z(9)9.99-.
019000 01  WKS-TOTAL-IMPUESTO-ED         PIC Z(9)9.99-.
019100
019200 PROCEDURE DIVISION.
019300 000-PRINCIPAL SECTION.
019400     PERFORM 100-ABRIR-ARCHIVOS-ENTRADA
019500     PERFORM 110-VERIFICAR-FS-ENTRADA
019600     PERFORM 120-CARGA-PRODUCTOS
019700     PERFORM 125-CARGA-PARAMETROS
019800     PERFORM 130-CARGA-CONTADORES-MAESTROS
019900     PERFORM 150-ABRIR-ARCHIVOS-SALIDA
020000     PERFORM 160-VERIFICAR-FS-SALIDA
020100     PERFORM 200-PROCESA-SOLICITUDES
020200     PERFORM 230-CIERRA-PEDIDO
020300     PERFORM 300-TOTALES-CONTROL
020400     PERFORM XXX-CIERRA-ARCHIVOS
020500     STOP RUN.
020600 000-PRINCIPAL-E. EXIT.
020700
020800*--------------- APERTURA Y VALIDACION DE ENTRADAS -------------*
020900 100-ABRIR-ARCHIVOS-ENTRADA SECTION.
021000     OPEN INPUT LVDSOL
021100     OPEN INPUT LVDPRD
021200     OPEN INPUT LVDPAR.
021300 100-ABRIR-ARCHIVOS-ENTRADA-E. EXIT.
021400
021500 110-VERIFICAR-FS-ENTRADA SECTION.
021600     IF FS-LVDSOL = 97 MOVE ZEROS TO FS-LVDSOL END-IF
021700     IF FS-LVDPRD = 97 MOVE ZEROS TO FS-LVDPRD END-IF
021800     IF FS-LVDPAR = 97 MOVE ZEROS TO FS-LVDPAR END-IF
021900     IF FS-LVDSOL NOT = 0 OR FS-LVDPRD NOT = 0
022000        DISPLAY "========================================"
022100                UPON CONSOLE
022200        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE ENTRADA   "
022300                UPON CONSOLE
022400        DISPLAY "  FS-LVDSOL : (" FS-LVDSOL ")" UPON CONSOLE
022500        DISPLAY "  FS-LVDPRD : (" FS-LVDPRD ")" UPON CONSOLE
022600        DISPLAY "========================================"
022700                UPON CONSOLE
022800        MOVE 91 TO RETURN-CODE
022900        STOP RUN
023000     ELSE
023100        DISPLAY "****** APERTURA DE ENTRADAS EXITOSA ******"
023200                UPON CONSOLE
023300     END-IF.
023400 110-VERIFICAR-FS-ENTRADA-E. EXIT.
023500
023600*--------------- CARGA DE TABLA DE PRODUCTOS --------------------*
023700 120-CARGA-PRODUCTOS SECTION.
023800     READ LVDPRD
023900          AT END SET WKS-FIN-PRODUCTOS TO TRUE
024000     END-READ
024100     PERFORM 121-CARGA-UN-PRODUCTO UNTIL WKS-FIN-PRODUCTOS
024200     CLOSE LVDPRD.
024300 120-CARGA-PRODUCTOS-E. EXIT.
024400
024500 121-CARGA-UN-PRODUCTO SECTION.
024600     ADD 1 TO WKS-PRODUCTOS-OCCURS
024700     MOVE PROD-ID     TO WKS-PROD-ID-TBL(WKS-PRODUCTOS-OCCURS)
024800     MOVE PROD-PRICE  TO WKS-PROD-PRECIO-TBL(WKS-PRODUCTOS-OCCURS)
024900     MOVE PROD-ACTIVE TO WKS-PROD-ACTIVO-TBL(WKS-PRODUCTOS-OCCURS)
025000     READ LVDPRD
025100          AT END SET WKS-FIN-PRODUCTOS TO TRUE
025200     END-READ.
025300 121-CARGA-UN-PRODUCTO-E. EXIT.
025400
025500*--------------- CARGA DE PARAMETROS GENERALES -------------------*
025600 125-CARGA-PARAMETROS SECTION.
025700     IF FS-LVDPAR NOT = 0
025800        DISPLAY "* NO HAY ARCHIVO DE PARAMETROS - TASA IMPUESTO 0 *"
025900                UPON CONSOLE
026000     ELSE
026100        READ LVDPAR
026200             AT END
026300                DISPLAY "* PARAMETROS VACIO - TASA IMPUESTO 0 *"
026400                        UPON CONSOLE
026500             NOT AT END
026600                MOVE SET-TAX-RATE TO WKS-TASA-IMPUESTO
026700                MOVE SET-CURRENCY TO WKS-MONEDA
026800        END-READ
026900        CLOSE LVDPAR
027000     END-IF.
027100 125-CARGA-PARAMETROS-E. EXIT.
027200
027300*--------------- PRESCAN DE MAESTROS PARA CONTADORES -------------*
027400 130-CARGA-CONTADORES-MAESTROS SECTION.
027500     PERFORM 131-PRESCAN-PEDIDOS
027600     PERFORM 132-PRESCAN-MOVIMIENTOS.
027700 130-CARGA-CONTADORES-MAESTROS-E. EXIT.
027800
027900 131-PRESCAN-PEDIDOS SECTION.
028000     OPEN INPUT LVDORD
028100     IF FS-LVDORD = 97 MOVE ZEROS TO FS-LVDORD END-IF
028200     IF FS-LVDORD = 0
028300        READ LVDORD
028400             AT END SET WKS-FIN-PEDIDOS-PRE TO TRUE
028500        END-READ
028600        PERFORM 133-LEE-PEDIDO-PRE UNTIL WKS-FIN-PEDIDOS-PRE
028700     END-IF
028800     CLOSE LVDORD.
028900 131-PRESCAN-PEDIDOS-E. EXIT.
029000
029100 133-LEE-PEDIDO-PRE SECTION.
029200     IF ORD-ID > WKS-SIGUIENTE-ORD-ID
029300        MOVE ORD-ID TO WKS-SIGUIENTE-ORD-ID
029400     END-IF
029500     MOVE ORD-CREATED-DATE TO WKS-FECHA-PARM
029600     PERFORM 246-REGISTRA-FECHA
029700     READ LVDORD
029800          AT END SET WKS-FIN-PEDIDOS-PRE TO TRUE
029900     END-READ.
030000 133-LEE-PEDIDO-PRE-E. EXIT.
030100
030200 132-PRESCAN-MOVIMIENTOS SECTION.
030300     OPEN INPUT LVDMOV
030400     IF FS-LVDMOV = 97 MOVE ZEROS TO FS-LVDMOV END-IF
030500     IF FS-LVDMOV = 0
030600        READ LVDMOV
030700             AT END SET WKS-FIN-MOVS-PRE TO TRUE
030800        END-READ
030900        PERFORM 134-LEE-MOVIMIENTO-PRE UNTIL WKS-FIN-MOVS-PRE
031000     END-IF
031100     CLOSE LVDMOV.
031200 132-PRESCAN-MOVIMIENTOS-E. EXIT.
031300
031400 134-LEE-MOVIMIENTO-PRE SECTION.
031500     IF TRN-ID > WKS-SIGUIENTE-TRN-ID
031600        MOVE TRN-ID TO WKS-SIGUIENTE-TRN-ID
031700     END-IF
031800     READ LVDMOV
031900          AT END SET WKS-FIN-MOVS-PRE TO TRUE
032000     END-READ.
032100 134-LEE-MOVIMIENTO-PRE-E. EXIT.
032200
032300*--------------- APERTURA DE SALIDAS (MODO EXTEND) ---------------*
032400 150-ABRIR-ARCHIVOS-SALIDA SECTION.
032500     OPEN EXTEND LVDORD
032600     OPEN EXTEND LVDITM
032700     OPEN EXTEND LVDMOV.
032800 150-ABRIR-ARCHIVOS-SALIDA-E. EXIT.
032900
033000 160-VERIFICAR-FS-SALIDA SECTION.
033100     IF FS-LVDORD NOT = 0 OR FS-LVDITM NOT = 0 OR FS-LVDMOV NOT = 0
033200        DISPLAY "========================================"
033300                UPON CONSOLE
033400        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE SALIDA     "
033500                UPON CONSOLE
033600        DISPLAY "  FS-LVDORD : (" FS-LVDORD ")" UPON CONSOLE
033700        DISPLAY "  FS-LVDITM : (" FS-LVDITM ")" UPON CONSOLE
033800        DISPLAY "  FS-LVDMOV : (" FS-LVDMOV ")" UPON CONSOLE
033900        DISPLAY "========================================"
034000                UPON CONSOLE
034100        MOVE 91 TO RETURN-CODE
034200        STOP RUN
034300     END-IF.
034400 160-VERIFICAR-FS-SALIDA-E. EXIT.
034500
034600*--------------- PROCESO PRINCIPAL DE SOLICITUDES ----------------*
034700 200-PROCESA-SOLICITUDES SECTION.
034800     READ LVDSOL
034900          AT END SET WKS-FIN-SOLICITUDES TO TRUE
035000     END-READ
035100     PERFORM 210-TRATA-REGISTRO UNTIL WKS-FIN-SOLICITUDES.
035200 200-PROCESA-SOLICITUDES-E. EXIT.
035300
035400 210-TRATA-REGISTRO SECTION.
035500     EVALUATE TRUE
035600        WHEN REQ-ES-ENCABEZADO
035700             PERFORM 230-CIERRA-PEDIDO
035800             PERFORM 215-ABRE-PEDIDO
035900        WHEN REQ-ES-DETALLE
036000             PERFORM 220-PROCESA-DETALLE
036100        WHEN OTHER
036200             DISPLAY "* REGISTRO DE SOLICITUD CON TIPO INVALIDO *"
036300                     UPON CONSOLE
036400     END-EVALUATE
036500     READ LVDSOL
036600          AT END SET WKS-FIN-SOLICITUDES TO TRUE
036700     END-READ.
036800 210-TRATA-REGISTRO-E. EXIT.
036900
037000*--------------- APERTURA DE UN PEDIDO NUEVO ----------------------*
037100 215-ABRE-PEDIDO SECTION.
037200     MOVE REQ-CUSTOMER-ID    TO WKS-PED-CLIENTE-ID
037300     MOVE REQ-PAYMENT-METHOD TO WKS-PED-METODO-PAGO
037400     MOVE REQ-DISCOUNT-AMT   TO WKS-PED-DESCUENTO
037500     MOVE REQ-ORDER-DATE     TO WKS-PED-FECHA
037600     MOVE ZEROS              TO WKS-PED-SUBTOTAL
037700     MOVE ZERO               TO WKS-ITEMS-COUNT
037800     SET  WKS-PED-ABIERTA    TO TRUE
037900     SET  WKS-PED-ACEPTADA   TO TRUE.
038000 215-ABRE-PEDIDO-E. EXIT.
038100
038200*--------------- PROCESO DE UN RENGLON DE DETALLE ------------------*
038300 220-PROCESA-DETALLE SECTION.
038400     IF NOT WKS-PED-ABIERTA
038500        GO TO 220-PROCESA-DETALLE-E
038600     END-IF
038700     IF REQ-QUANTITY < 1
038800        SET WKS-PED-RECHAZADA TO TRUE
038900        GO TO 220-PROCESA-DETALLE-E
039000     END-IF
039100     SET IDX-PRD TO 1
039200     SEARCH ALL WKS-TABLA-PRODUCTOS
039300          AT END
039400             SET WKS-PED-RECHAZADA TO TRUE
039500          WHEN WKS-PROD-ID-TBL(IDX-PRD) = REQ-PRODUCT-ID
039600             PERFORM 225-ACUMULA-RENGLON
039700     END-SEARCH.
039800 220-PROCESA-DETALLE-E. EXIT.
039900
040000 225-ACUMULA-RENGLON SECTION.
040100     IF WKS-ITEMS-COUNT >= 200
040200        SET WKS-PED-RECHAZADA TO TRUE
040300        GO TO 225-ACUMULA-RENGLON-E
040400     END-IF
040500     ADD 1 TO WKS-ITEMS-COUNT
040600     MOVE REQ-PRODUCT-ID TO WKS-ITM-PROD-ID-TBL(WKS-ITEMS-COUNT)
040700     MOVE REQ-QUANTITY   TO WKS-ITM-CANT-TBL(WKS-ITEMS-COUNT)
040800     MOVE WKS-PROD-PRECIO-TBL(IDX-PRD)
040900                          TO WKS-ITM-PRECIO-TBL(WKS-ITEMS-COUNT)
041000     COMPUTE WKS-ITM-TOTAL-TBL(WKS-ITEMS-COUNT) =
041100             WKS-PROD-PRECIO-TBL(IDX-PRD) * REQ-QUANTITY
041200     ADD WKS-ITM-TOTAL-TBL(WKS-ITEMS-COUNT) TO WKS-PED-SUBTOTAL.
041300 225-ACUMULA-RENGLON-E. EXIT.
041400
041500*--------------- CIERRE Y POSTEO DEL PEDIDO EN PROCESO --------------*
041600 230-CIERRA-PEDIDO SECTION.
041700     IF WKS-PED-CERRADA
041800        GO TO 230-CIERRA-PEDIDO-E
041900     END-IF
042000     IF WKS-ITEMS-COUNT = 0
042100        SET WKS-PED-RECHAZADA TO TRUE
042200     END-IF
042300     IF WKS-PED-RECHAZADA
042400        ADD 1 TO WKS-PEDIDOS-RECHAZADOS
042500        SET WKS-PED-CERRADA TO TRUE
042600        GO TO 230-CIERRA-PEDIDO-E
042700     END-IF
042800     COMPUTE WKS-PED-TOTAL = WKS-PED-SUBTOTAL - WKS-PED-DESCUENTO
042900     COMPUTE WKS-PED-IMPUESTO ROUNDED =
043000             WKS-PED-TOTAL * WKS-TASA-IMPUESTO / 100
043100     COMPUTE WKS-PED-FINAL = WKS-PED-TOTAL + WKS-PED-IMPUESTO
043200     ADD 1 TO WKS-SIGUIENTE-ORD-ID
043300     PERFORM 240-ASIGNA-NUMERO-PEDIDO
043400     PERFORM 250-ESCRIBE-PEDIDO
043500     PERFORM 260-ESCRIBE-RENGLONES
043600     PERFORM 270-ESCRIBE-MOVIMIENTO
043700     ADD 1 TO WKS-PEDIDOS-POSTEADOS
043800     ADD WKS-PED-FINAL    TO WKS-TOTAL-VENTAS
043900     ADD WKS-PED-IMPUESTO TO WKS-TOTAL-IMPUESTO
044000     SET WKS-PED-CERRADA TO TRUE.
044100 230-CIERRA-PEDIDO-E. EXIT.
044200
044300*--------------- NUMERO DE PEDIDO ORD-YYYYMMDD-NNNN -----------------*
044400 240-ASIGNA-NUMERO-PEDIDO SECTION.
044500     MOVE WKS-PED-FECHA TO WKS-FECHA-PARM
044600     PERFORM 246-REGISTRA-FECHA
044700     MOVE WKS-ULTIMO-CONTADOR TO WKS-SEC-PEDIDO
044800     STRING 'ORD-' WKS-PED-FECHA '-' WKS-SEC-PEDIDO
044900            DELIMITED BY SIZE INTO WKS-PED-NUMERO.
045000 240-ASIGNA-NUMERO-PEDIDO-E. EXIT.
045100
045200*--------------- TABLA DE CONTADORES POR FECHA -----------------------*
045300 246-REGISTRA-FECHA SECTION.
045400     SET IDX-FEC TO 1
045500     SEARCH WKS-TABLA-FECHAS
045600          AT END PERFORM 247-AGREGA-FECHA-TABLA
045700          WHEN WKS-FECHA-TBL(IDX-FEC) = WKS-FECHA-PARM
045800               ADD 1 TO WKS-CONTADOR-TBL(IDX-FEC)
045900               MOVE WKS-CONTADOR-TBL(IDX-FEC) TO WKS-ULTIMO-CONTADOR
046000     END-SEARCH.
046100 246-REGISTRA-FECHA-E. EXIT.
046200
046300 247-AGREGA-FECHA-TABLA SECTION.
046400     ADD 1 TO WKS-FECHAS-OCCURS
046500     MOVE WKS-FECHA-PARM TO WKS-FECHA-TBL(WKS-FECHAS-OCCURS)
046600     MOVE 1              TO WKS-CONTADOR-TBL(WKS-FECHAS-OCCURS)
046700     MOVE 1              TO WKS-ULTIMO-CONTADOR.
046800 247-AGREGA-FECHA-TABLA-E. EXIT.
046900
047000*--------------- ESCRITURA DE PEDIDO, RENGLONES Y MOVIMIENTO ---------*
047100 250-ESCRIBE-PEDIDO SECTION.
047200     MOVE WKS-SIGUIENTE-ORD-ID  TO ORD-ID
047300     MOVE WKS-PED-NUMERO        TO ORD-NUMBER
047400     MOVE WKS-PED-CLIENTE-ID    TO ORD-CUSTOMER-ID
047500     MOVE WKS-PED-FINAL         TO ORD-TOTAL-AMOUNT
047600     MOVE WKS-PED-IMPUESTO      TO ORD-TAX-AMOUNT
047700     MOVE WKS-PED-DESCUENTO     TO ORD-DISCOUNT-AMOUNT
047800     MOVE WKS-PED-METODO-PAGO   TO ORD-PAYMENT-METHOD
047900     SET  ORD-STATUS-PENDING    TO TRUE
048000     MOVE WKS-PED-FECHA         TO ORD-CREATED-DATE
048100     MOVE ZEROS                 TO ORD-COMPLETED-DATE
048200     WRITE REG-LVDORD
048300     IF FS-LVDORD NOT = 0
048400        PERFORM 900-ERROR-ESCRITURA
048500     END-IF.
048600 250-ESCRIBE-PEDIDO-E. EXIT.
048700
048800 260-ESCRIBE-RENGLONES SECTION.
048900     PERFORM 265-ESCRIBE-UN-RENGLON
049000             VARYING IDX-ITM FROM 1 BY 1
049100             UNTIL IDX-ITM > WKS-ITEMS-COUNT.
049200 260-ESCRIBE-RENGLONES-E. EXIT.
049300
049400 265-ESCRIBE-UN-RENGLON SECTION.
049500     MOVE WKS-SIGUIENTE-ORD-ID          TO ITM-ORDER-ID
049600     MOVE WKS-ITM-PROD-ID-TBL(IDX-ITM)  TO ITM-PRODUCT-ID
049700     MOVE WKS-ITM-CANT-TBL(IDX-ITM)     TO ITM-QUANTITY
049800     MOVE WKS-ITM-PRECIO-TBL(IDX-ITM)   TO ITM-UNIT-PRICE
049900     MOVE WKS-ITM-TOTAL-TBL(IDX-ITM)    TO ITM-TOTAL-PRICE
050000     WRITE REG-LVDITM
050100     IF FS-LVDITM NOT = 0
050200        PERFORM 900-ERROR-ESCRITURA
050300     ELSE
050400        ADD 1 TO WKS-LINEAS-ESCRITAS
050500     END-IF.
050600 265-ESCRIBE-UN-RENGLON-E. EXIT.
050700
050800 270-ESCRIBE-MOVIMIENTO SECTION.
050900     ADD 1 TO WKS-SIGUIENTE-TRN-ID
051000     MOVE WKS-SIGUIENTE-TRN-ID  TO TRN-ID
051100     SET  TRN-TYPE-INGRESO      TO TRUE
051200     MOVE 'SALES'               TO TRN-CATEGORY
051300     MOVE WKS-PED-FINAL         TO TRN-AMOUNT
051400     MOVE SPACES                TO TRN-DESCRIPTION
051500     STRING 'ORDER #' WKS-PED-NUMERO
051600            DELIMITED BY SIZE INTO TRN-DESCRIPTION
051700     SET  TRN-REF-ES-PEDIDO     TO TRUE
051800     MOVE WKS-SIGUIENTE-ORD-ID  TO TRN-REF-ID
051900     MOVE WKS-PED-METODO-PAGO   TO TRN-PAYMENT-METHOD
052000     MOVE WKS-PED-FECHA         TO TRN-CREATED-DATE
052100     WRITE REG-LVDMOV
052200     IF FS-LVDMOV NOT = 0
052300        PERFORM 900-ERROR-ESCRITURA
052400     END-IF.
052500 270-ESCRIBE-MOVIMIENTO-E. EXIT.
052600
052700*--------------- TOTALES DE CONTROL AL FINALIZAR EL PROCESO ----------*
052800 300-TOTALES-CONTROL SECTION.
052900     MOVE WKS-TOTAL-VENTAS    TO WKS-TOTAL-VENTAS-ED
053000     MOVE WKS-TOTAL-IMPUESTO  TO WKS-TOTAL-IMPUESTO-ED
053100     DISPLAY " "
053200     DISPLAY ">>>>>>>>>>>>>>>>>>> ESTADISTICAS LVD3001 <<<<<<<<<<<<<<<<"
053300     DISPLAY "*  PEDIDOS POSTEADOS                : ("
053400              WKS-PEDIDOS-POSTEADOS  ")"
053500     DISPLAY "*  PEDIDOS RECHAZADOS                : ("
053600              WKS-PEDIDOS-RECHAZADOS ")"
053700     DISPLAY "*  RENGLONES ESCRITOS                : ("
053800              WKS-LINEAS-ESCRITAS    ")"
053900     DISPLAY "*  TOTAL DE VENTAS                   : ("
054000              WKS-TOTAL-VENTAS-ED    ")"
054100     DISPLAY "*  TOTAL DE IMPUESTO                  : ("
054200              WKS-TOTAL-IMPUESTO-ED  ")"
054300     DISPLAY "========================================================".
054400 300-TOTALES-CONTROL-E. EXIT.
054500
054600*--------------- MANEJO DE ERROR DE ESCRITURA -------------------------*
054700 900-ERROR-ESCRITURA SECTION.
054800     DISPLAY "========================================================="
054900             UPON CONSOLE
055000     DISPLAY "  ERROR DE ESCRITURA EN EL MOTOR DE PEDIDOS LVD3001     "
055100             UPON CONSOLE
055200     DISPLAY "========================================================="
055300             UPON CONSOLE
055400     PERFORM XXX-CIERRA-ARCHIVOS
055500     MOVE 91 TO RETURN-CODE
055600     STOP RUN.
055700 900-ERROR-ESCRITURA-E. EXIT.
055800
055900*--------------- CIERRE FINAL DE ARCHIVOS -------------------------------*
056000 XXX-CIERRA-ARCHIVOS SECTION.
056100     CLOSE LVDSOL
056200     CLOSE LVDORD
056300     CLOSE LVDITM
056400     CLOSE LVDMOV.
056500 XXX-CIERRA-ARCHIVOS-E. EXIT.
