000100******************************************************************
000200*                 C O P Y   L V D O R D                         *
000300*   ARCHIVO MAESTRO DE PEDIDOS - SALIDA DEL MOTOR DE COBRO LVD3001
000400*   TAMBIEN SE USA COMO ENTRADA A LOS PROGRAMAS DE REPORTE       *
000500*   Y AL ACTUALIZADOR DE ESTADO LVD3002                         *
000600******************************************************************
000700* HIST: 1989-05-09 CPX  CR-0129  VERSION ORIGINAL DEL LAYOUT     *
000800*       1996-08-14 EDRD CR-0201  SE AGREGA ORD-COMPLETED-DATE    *
000900******************************************************************
001000 01  REG-LVDORD.
001100     05  ORD-ID                      PIC 9(09).
001200     05  ORD-NUMBER                  PIC X(17).
001300     05  ORD-CUSTOMER-ID             PIC 9(09).
001400     05  ORD-TOTAL-AMOUNT            PIC S9(08)V99.
001500     05  ORD-TAX-AMOUNT              PIC 9(08)V99.
001600     05  ORD-DISCOUNT-AMOUNT         PIC 9(08)V99.
001700     05  ORD-PAYMENT-METHOD          PIC X(08).
001800     05  ORD-STATUS                  PIC X(12).
001900         88  ORD-STATUS-PENDING               VALUE 'PENDING     '.
002000         88  ORD-STATUS-IN-PROGRESS           VALUE 'IN-PROGRESS '.
002100         88  ORD-STATUS-READY                  VALUE 'READY       '.
002200         88  ORD-STATUS-COMPLETED             VALUE 'COMPLETED   '.
002300         88  ORD-STATUS-CANCELLED             VALUE 'CANCELLED   '.
002400     05  ORD-CREATED-DATE            PIC 9(08).
002500     05  ORD-COMPLETED-DATE          PIC 9(08).
002600     05  FILLER                      PIC X(06).
002700*    REDEFINE DE LA LLAVE DE PEDIDO PARA PARTIR EL NUMERO        *
002800*    EDITADO ORD-NUMBER EN SUS TRES COMPONENTES SIN TENER QUE    *
002900*    REFERENCE MODIFY CADA VEZ QUE EL REPORTE LO DESGLOSA        *
003000     05  ORD-NUMBER-PARTES REDEFINES ORD-NUMBER.
003100         10  ORD-NUM-PREFIJO             PIC X(04).
003200         10  ORD-NUM-FECHA               PIC X(08).
003300         10  ORD-NUM-GUION               PIC X(01).
003400         10  ORD-NUM-SECUENCIA           PIC X(04).
