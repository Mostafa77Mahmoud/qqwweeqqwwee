000100******************************************************************
000200*                 C O P Y   L V D E S T                         *
000300*   ARCHIVO DE SOLICITUDES DE CAMBIO DE ESTADO DE PEDIDO        *
000400*   UN REGISTRO POR PEDIDO A ACTUALIZAR, PROCESADO POR LVD3002  *
000500*   CONTRA EL MAESTRO DE PEDIDOS LVDORD EN PASE TIPO MATCH       *
000600******************************************************************
000700* HIST: 1991-09-30 MRVE CR-0142  VERSION ORIGINAL DEL LAYOUT    *
000800******************************************************************
000900 01  REG-LVDEST.
001000     05  EST-ORDER-ID                PIC 9(09).
001100     05  EST-NEW-STATUS              PIC X(12).
001200     05  FILLER                      PIC X(09).
