000100******************************************************************
000200*                 C O P Y   L V D S O L                         *
000300*   ARCHIVO DE SOLICITUDES DE PEDIDO PENDIENTES DEL DIA         *
000400*   UN REGISTRO ENCABEZADO 'H' SEGUIDO DE SUS REGISTROS 'D'     *
000500*   EL GRUPO REQ-DETAIL-VIEW REDEFINE A REQ-HEADER-VIEW PORQUE  *
000600*   AMBOS TIPOS DE REGISTRO COMPARTEN LA MISMA LONGITUD FIJA    *
000700******************************************************************
000800* HIST: 1989-05-09 CPX  CR-0129  VERSION ORIGINAL DEL LAYOUT     *
000900******************************************************************
001000 01  REG-LVDSOL.
001100     05  REQ-REC-TYPE                PIC X(01).
001200         88  REQ-ES-ENCABEZADO                VALUE 'H'.
001300         88  REQ-ES-DETALLE                    VALUE 'D'.
001400     05  REQ-HEADER-VIEW.
001500         10  REQ-CUSTOMER-ID             PIC 9(09).
001600         10  REQ-PAYMENT-METHOD          PIC X(08).
001700         10  REQ-DISCOUNT-AMT            PIC 9(08)V99.
001800         10  REQ-ORDER-DATE              PIC 9(08).
001900         10  FILLER                      PIC X(04).
002000     05  REQ-DETAIL-VIEW REDEFINES REQ-HEADER-VIEW.
002100         10  REQ-PRODUCT-ID              PIC 9(09).
002200         10  REQ-QUANTITY                PIC 9(04).
002300         10  FILLER                      PIC X(26).
