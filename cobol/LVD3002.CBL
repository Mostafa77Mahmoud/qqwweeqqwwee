000100******************************************************************
000200* FECHA       : 30/09/1991                                       *
000300* PROGRAMADOR : MARIA RENE VASQUEZ ESTRADA                       *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3002                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACTUALIZADOR DE ESTADO DE PEDIDOS.  CRUZA LAS    *
000800*             : SOLICITUDES DE CAMBIO DE ESTADO (LVDEST) CONTRA  *
000900*             : EL MAESTRO DE PEDIDOS (LVDORD), AMBOS ORDENADOS  *
001000*             : ASCENDENTE POR LLAVE, Y REGRABA EL PEDIDO CUANDO *
001100*             : EL NUEVO ESTADO ES VALIDO.  SI EL NUEVO ESTADO   *
001200*             : ES COMPLETED SE ESTAMPA LA FECHA DE TERMINACION  *
001300* ARCHIVOS    : LVDEST (ENTRADA), LVDORD (ENTRADA/SALIDA I-O)    *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : PRODUCCION LAVANDERIA - TURNO BATCH NOCTURNO     *
001600******************************************************************
001700*                   B I T A C O R A   D E   C A M B I O S       *
001800******************************************************************
001900* 1991-09-30 MRVE   CR-0142  VERSION ORIGINAL DEL PROGRAMA       *
002000* 1992-02-18 MRVE   CR-0147  SE RECHAZA ESTADO NO VALIDO         *
002100* 1993-05-06 JLP    CR-0161  SE ESTAMPA FECHA DE TERMINACION     *
002200*                            SOLO CUANDO EL ESTADO ES COMPLETED  *
002300* 1995-01-20 JLP    CR-0184  SE CORRIGE CRUCE CUANDO HAY VARIAS  *
002400*                            SOLICITUDES PARA EL MISMO PEDIDO    *
002500* 1998-11-30 EDRD   CR-0219  REVISION Y2K - SIN CAMBIOS, FECHAS  *
002600*                            YA MANEJADAS A 4 DIGITOS DE ANIO    *
002700* 2000-02-14 EDRD   CR-0228  SE AGREGA CONTADOR DE RECHAZADAS    *
002800* 2002-07-09 DVR    CR-0251  SE AGREGA BITACORA DE DEPURACION    *
002900*                            PARA CONTADORES DE CONTROL          *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                      LVD3002.
003300 AUTHOR.                          MARIA RENE VASQUEZ ESTRADA.
003400 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
003500 DATE-WRITTEN.                    30/09/1991.
003600 DATE-COMPILED.                   09/07/2002.
003700 SECURITY.                        CONFIDENCIAL - USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LVDEST ASSIGN TO LVDEST
004500                   FILE STATUS IS FS-LVDEST.
004600     SELECT LVDORD ASSIGN TO LVDORD
004700                   FILE STATUS IS FS-LVDORD.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                 SOLICITUDES DE CAMBIO DE ESTADO
005100 FD  LVDEST.
005200     COPY LVDEST REPLACING REG-LVDEST BY REG-LVDEST.
005300*                 MAESTRO DE PEDIDOS (I-O)
005400 FD  LVDORD.
005500     COPY LVDORD REPLACING REG-LVDORD BY REG-LVDORD.
005600 WORKING-STORAGE SECTION.
005700 01  FS-LVDEST                    PIC 9(02)  VALUE ZEROS.
005800 01  FS-LVDORD                    PIC 9(02)  VALUE ZEROS.
005900 01  WKS-SW-FIN-SOLICITUDES       PIC X(01)  VALUE 'N'.
006000     88  WKS-FIN-SOLICITUDES                 VALUE 'S'.
006100 01  WKS-SW-FIN-PEDIDOS           PIC X(01)  VALUE 'N'.
006200     88  WKS-FIN-PEDIDOS                     VALUE 'S'.
006300 01  WKS-SW-ESTADO-VALIDO         PIC X(01)  VALUE 'N'.
006400     88  WKS-ESTADO-ES-VALIDO                VALUE 'S'.
006500 01  WKS-FECHA-PROCESO            PIC 9(08)  VALUE ZEROS.
006600 01  WKS-FECHA-PROCESO-DESGLOSE REDEFINES WKS-FECHA-PROCESO.
006700     05  WKS-FP-ANIO                 PIC 9(04).
006800     05  WKS-FP-MES                  PIC 9(02).
006900     05  WKS-FP-DIA                  PIC 9(02).
007000 01  WKS-CONTADORES-GRUPO.
007100     05  WKS-SOLICITUDES-LEIDAS       PIC 9(06) COMP VALUE ZERO.
007200     05  WKS-PEDIDOS-ACTUALIZADOS     PIC 9(06) COMP VALUE ZERO.
007300     05  WKS-SOLICITUDES-RECHAZADAS   PIC 9(06) COMP VALUE ZERO.
007400*--> VISTA DE DEPURACION DE LOS CONTADORES (DUMP EN SPOOL)
007500 01  WKS-CONTADORES-ALT REDEFINES WKS-CONTADORES-GRUPO.
007600     05  WKS-CONTADORES-BYTES         PIC X(12).
007700
007800 PROCEDURE DIVISION.
007900 000-PRINCIPAL SECTION.
008000     PERFORM 100-ABRIR-ARCHIVOS
008100     PERFORM 110-VERIFICAR-FS
008200     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
008300     PERFORM 200-CRUZA-ARCHIVOS
008400     PERFORM 300-ESTADISTICAS
008500     PERFORM XXX-CIERRA-ARCHIVOS
008600     STOP RUN.
008700 000-PRINCIPAL-E. EXIT.
008800
008900 100-ABRIR-ARCHIVOS SECTION.
009000     OPEN INPUT LVDEST
009100     OPEN I-O   LVDORD.
009200 100-ABRIR-ARCHIVOS-E. EXIT.
009300
009400 110-VERIFICAR-FS SECTION.
009500     IF FS-LVDEST = 97 MOVE ZEROS TO FS-LVDEST END-IF
009600     IF FS-LVDORD = 97 MOVE ZEROS TO FS-LVDORD END-IF
009700     IF FS-LVDEST NOT = 0 OR FS-LVDORD NOT = 0
009800        DISPLAY "========================================"
009900                UPON CONSOLE
010000        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LVD3002    "
010100                UPON CONSOLE
010200        DISPLAY "  FS-LVDEST : (" FS-LVDEST ")" UPON CONSOLE
010300        DISPLAY "  FS-LVDORD : (" FS-LVDORD ")" UPON CONSOLE
010400        DISPLAY "========================================"
010500                UPON CONSOLE
010600        MOVE 91 TO RETURN-CODE
010700        STOP RUN
010800     ELSE
010900        DISPLAY "****** APERTURA DE ARCHIVOS EXITOSA ******"
011000                UPON CONSOLE
011100     END-IF.
011200 110-VERIFICAR-FS-E. EXIT.
011300
011400*--------------- CRUCE DE SOLICITUD CONTRA MAESTRO --------------*
011500 200-CRUZA-ARCHIVOS SECTION.
011600     READ LVDEST
011700          AT END SET WKS-FIN-SOLICITUDES TO TRUE
011800     END-READ
011900     READ LVDORD
012000          AT END SET WKS-FIN-PEDIDOS TO TRUE
012100     END-READ
012200     PERFORM 210-TRATA-PAR
012300             UNTIL WKS-FIN-SOLICITUDES OR WKS-FIN-PEDIDOS.
012400 200-CRUZA-ARCHIVOS-E. EXIT.
012500
012600 210-TRATA-PAR SECTION.
012700     EVALUATE TRUE
012800        WHEN ORD-ID < EST-ORDER-ID
012900             READ LVDORD
013000                  AT END SET WKS-FIN-PEDIDOS TO TRUE
013100             END-READ
013200        WHEN ORD-ID > EST-ORDER-ID
013300             ADD 1 TO WKS-SOLICITUDES-LEIDAS
013400             ADD 1 TO WKS-SOLICITUDES-RECHAZADAS
013500             DISPLAY "* PEDIDO NO ENCONTRADO PARA SOLICITUD : "
013600                     EST-ORDER-ID UPON CONSOLE
013700             READ LVDEST
013800                  AT END SET WKS-FIN-SOLICITUDES TO TRUE
013900             END-READ
014000        WHEN ORD-ID = EST-ORDER-ID
014100             ADD 1 TO WKS-SOLICITUDES-LEIDAS
014200             PERFORM 220-APLICA-ESTADO
014300             READ LVDEST
014400                  AT END SET WKS-FIN-SOLICITUDES TO TRUE
014500             END-READ
014600     END-EVALUATE.
014700 210-TRATA-PAR-E. EXIT.
014800
014900*--------------- VALIDACION Y APLICACION DEL NUEVO ESTADO --------*
015000 220-APLICA-ESTADO SECTION.
015100     SET WKS-ESTADO-ES-VALIDO TO FALSE
015200     EVALUATE EST-NEW-STATUS
015300        WHEN 'PENDING     ' SET WKS-ESTADO-ES-VALIDO TO TRUE
015400        WHEN 'IN-PROGRESS ' SET WKS-ESTADO-ES-VALIDO TO TRUE
015500        WHEN 'READY       ' SET WKS-ESTADO-ES-VALIDO TO TRUE
015600        WHEN 'COMPLETED   ' SET WKS-ESTADO-ES-VALIDO TO TRUE
015700        WHEN 'CANCELLED   ' SET WKS-ESTADO-ES-VALIDO TO TRUE
015800        WHEN OTHER           CONTINUE
015900     END-EVALUATE
016000     IF NOT WKS-ESTADO-ES-VALIDO
016100        ADD 1 TO WKS-SOLICITUDES-RECHAZADAS
016200        DISPLAY "* ESTADO NO VALIDO PARA PEDIDO : " ORD-ID
016300                " ==> " EST-NEW-STATUS UPON CONSOLE
016400        GO TO 220-APLICA-ESTADO-E
016500     END-IF
016600     MOVE EST-NEW-STATUS TO ORD-STATUS
016700     IF ORD-STATUS-COMPLETED
016800        MOVE WKS-FECHA-PROCESO TO ORD-COMPLETED-DATE
016900     END-IF
017000     REWRITE REG-LVDORD
017100     IF FS-LVDORD NOT = 0
017200        PERFORM 900-ERROR-REGRABACION
017300     ELSE
017400        ADD 1 TO WKS-PEDIDOS-ACTUALIZADOS
017500     END-IF.
017600 220-APLICA-ESTADO-E. EXIT.
017700
017800*--------------- ESTADISTICAS FINALES -----------------------------*
017900 300-ESTADISTICAS SECTION.
018000     DISPLAY " "
018100     DISPLAY ">>>>>>>>>>>>>>>>>> ESTADISTICAS LVD3002 <<<<<<<<<<<<<<<<<"
018200     DISPLAY "*  SOLICITUDES LEIDAS      : (" WKS-SOLICITUDES-LEIDAS ")"
018300     DISPLAY "*  PEDIDOS ACTUALIZADOS    : ("
018400             WKS-PEDIDOS-ACTUALIZADOS ")"
018500     DISPLAY "*  SOLICITUDES RECHAZADAS  : ("
018600             WKS-SOLICITUDES-RECHAZADAS ")"
018700     DISPLAY "==========================================================".
018800 300-ESTADISTICAS-E. EXIT.
018900
019000 900-ERROR-REGRABACION SECTION.
019100     DISPLAY "========================================================="
019200             UPON CONSOLE
019300     DISPLAY "  ERROR AL REGRABAR PEDIDO EN LVD3002 - FS : ("
019400             FS-LVDORD ")" UPON CONSOLE
019500     DISPLAY "========================================================="
019600             UPON CONSOLE
019700     PERFORM XXX-CIERRA-ARCHIVOS
019800     MOVE 91 TO RETURN-CODE
019900     STOP RUN.
020000 900-ERROR-REGRABACION-E. EXIT.
020100
020200 XXX-CIERRA-ARCHIVOS SECTION.
020300     CLOSE LVDEST
020400     CLOSE LVDORD.
020500 XXX-CIERRA-ARCHIVOS-E. EXIT.
