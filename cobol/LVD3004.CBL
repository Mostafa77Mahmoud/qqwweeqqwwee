000100******************************************************************
000200* FECHA       : 19/08/1992                                       *
000300* PROGRAMADOR : JOSE LUIS PEREZ                                  *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3004                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DIARIO DE CAJA.  RECIBE POR SYSIN LA     *
000800*             : FECHA A REPORTAR, ACUMULA INGRESOS Y GASTOS DEL  *
000900*             : LIBRO DE MOVIMIENTOS Y CUENTA PEDIDOS POR ESTADO *
001000*             : DEL MAESTRO DE PEDIDOS PARA ESA FECHA, Y ESCRIBE *
001100*             : UN SOLO RENGLON DE RESUMEN EN LVDRPT             *
001200* ARCHIVOS    : LVDMOV (ENTRADA), LVDORD (ENTRADA), LVDRPT       *
001300*             : (SALIDA)                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : PRODUCCION LAVANDERIA - CIERRE DE CAJA DIARIO    *
001600******************************************************************
001700*                   B I T A C O R A   D E   C A M B I O S       *
001800******************************************************************
001900* 1992-08-19 JLP    CR-0153  VERSION ORIGINAL DEL PROGRAMA       *
002000* 1993-03-02 JLP    CR-0159  SE AGREGA PORCENTAJE DE COMPLETADOS *
002100* 1995-06-14 MRVE   CR-0188  SE REDONDEA EL PORCENTAJE A 2       *
002200*                            DECIMALES, MEDIO HACIA ARRIBA       *
002300* 1998-11-09 EDRD   CR-0219  REVISION Y2K - SIN HALLAZGOS        *
002400* 2000-04-25 EDRD   CR-0231  SE PROTEGE CONTRA DIVISION POR CERO *
002500*                            CUANDO NO HAY PEDIDOS EN LA FECHA   *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                      LVD3004.
002900 AUTHOR.                          JOSE LUIS PEREZ.
003000 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
003100 DATE-WRITTEN.                    19/08/1992.
003200 DATE-COMPILED.                   25/04/2000.
003300 SECURITY.                        CONFIDENCIAL - USO INTERNO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT LVDMOV ASSIGN TO LVDMOV
004100                   FILE STATUS IS FS-LVDMOV.
004200     SELECT LVDORD ASSIGN TO LVDORD
004300                   FILE STATUS IS FS-LVDORD.
004400     SELECT LVDRPT ASSIGN TO LVDRPT
004500                   FILE STATUS IS FS-LVDRPT.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  LVDMOV.
004900     COPY LVDMOV REPLACING REG-LVDMOV BY REG-LVDMOV.
005000 FD  LVDORD.
005100     COPY LVDORD REPLACING REG-LVDORD BY REG-LVDORD.
005200 FD  LVDRPT.
005300     COPY LVDRPT REPLACING REG-LVDRPT BY REG-LVDRPT.
005400 WORKING-STORAGE SECTION.
005500 01  FS-LVDMOV                    PIC 9(02)  VALUE ZEROS.
005600 01  FS-LVDORD                    PIC 9(02)  VALUE ZEROS.
005700 01  FS-LVDRPT                    PIC 9(02)  VALUE ZEROS.
005800 01  WKS-SW-FIN-MOVS               PIC X(01) VALUE 'N'.
005900     88  WKS-FIN-MOVS                       VALUE 'S'.
006000 01  WKS-SW-FIN-PEDIDOS             PIC X(01) VALUE 'N'.
006100     88  WKS-FIN-PEDIDOS                     VALUE 'S'.
006200 01  WKS-FECHA-REPORTE             PIC 9(08) VALUE ZEROS.
006300 01  WKS-FECHA-REPORTE-DESGLOSE REDEFINES WKS-FECHA-REPORTE.
006400     05  WKS-FR-ANIO                 PIC 9(04).
006500     05  WKS-FR-MES                  PIC 9(02).
006600     05  WKS-FR-DIA                  PIC 9(02).
006700 01  WKS-INGRESO                   PIC 9(10)V99 VALUE ZEROS.
006800 01  WKS-GASTO                     PIC 9(10)V99 VALUE ZEROS.
006900 01  WKS-NETO                      PIC S9(10)V99 VALUE ZEROS.
007000 01  WKS-PEDIDOS-TOTAL             PIC 9(06) COMP VALUE ZERO.
007100 01  WKS-PEDIDOS-COMPLETADOS       PIC 9(06) COMP VALUE ZERO.
007200 01  WKS-PEDIDOS-PENDIENTES        PIC 9(06) COMP VALUE ZERO.
007300 01  WKS-TASA-COMPLETADOS          PIC 9(03)V99 VALUE ZEROS.
007400
007500 PROCEDURE DIVISION.
007600 000-PRINCIPAL SECTION.
007700     PERFORM 100-ABRIR-ARCHIVOS
007800     PERFORM 110-VERIFICAR-FS
007900     ACCEPT WKS-FECHA-REPORTE FROM SYSIN
008000     PERFORM 200-ACUMULA-MOVIMIENTOS
008100     PERFORM 220-ACUMULA-PEDIDOS
008200     PERFORM 240-CALCULA-TASA
008300     PERFORM 260-ESCRIBE-RESUMEN
008400     PERFORM XXX-CIERRA-ARCHIVOS
008500     STOP RUN.
008600 000-PRINCIPAL-E. EXIT.
008700
008800 100-ABRIR-ARCHIVOS SECTION.
008900     OPEN INPUT  LVDMOV
009000     OPEN INPUT  LVDORD
009100     OPEN OUTPUT LVDRPT.
009200 100-ABRIR-ARCHIVOS-E. EXIT.
009300
009400 110-VERIFICAR-FS SECTION.
009500     IF FS-LVDMOV = 97 MOVE ZEROS TO FS-LVDMOV END-IF
009600     IF FS-LVDORD = 97 MOVE ZEROS TO FS-LVDORD END-IF
009700     IF FS-LVDMOV NOT = 0 OR FS-LVDORD NOT = 0 OR FS-LVDRPT NOT = 0
009800        DISPLAY "========================================"
009900                UPON CONSOLE
010000        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LVD3004    "
010100                UPON CONSOLE
010200        DISPLAY "  FS-LVDMOV : (" FS-LVDMOV ")" UPON CONSOLE
010300        DISPLAY "  FS-LVDORD : (" FS-LVDORD ")" UPON CONSOLE
010400        DISPLAY "  FS-LVDRPT : (" FS-LVDRPT ")" UPON CONSOLE
010500        DISPLAY "========================================"
010600                UPON CONSOLE
010700        MOVE 91 TO RETURN-CODE
010800        STOP RUN
010900     END-IF.
011000 110-VERIFICAR-FS-E. EXIT.
011100
011200*--------------- ACUMULA INGRESOS Y GASTOS DEL DIA -----------------*
011300 200-ACUMULA-MOVIMIENTOS SECTION.
011400     READ LVDMOV
011500          AT END SET WKS-FIN-MOVS TO TRUE
011600     END-READ
011700     PERFORM 210-TRATA-MOVIMIENTO UNTIL WKS-FIN-MOVS.
011800 200-ACUMULA-MOVIMIENTOS-E. EXIT.
011900
012000 210-TRATA-MOVIMIENTO SECTION.
012100     IF TRN-CREATED-DATE = WKS-FECHA-REPORTE
012200        EVALUATE TRUE
012300           WHEN TRN-TYPE-INGRESO
012400                ADD TRN-AMOUNT TO WKS-INGRESO
012500           WHEN TRN-TYPE-GASTO
012600                ADD TRN-AMOUNT TO WKS-GASTO
012700        END-EVALUATE
012800     END-IF
012900     READ LVDMOV
013000          AT END SET WKS-FIN-MOVS TO TRUE
013100     END-READ.
013200 210-TRATA-MOVIMIENTO-E. EXIT.
013300
013400*--------------- ACUMULA PEDIDOS DEL DIA POR ESTADO ------------------*
013500 220-ACUMULA-PEDIDOS SECTION.
013600     READ LVDORD
013700          AT END SET WKS-FIN-PEDIDOS TO TRUE
013800     END-READ
013900     PERFORM 230-TRATA-PEDIDO UNTIL WKS-FIN-PEDIDOS.
014000 220-ACUMULA-PEDIDOS-E. EXIT.
014100
014200 230-TRATA-PEDIDO SECTION.
014300     IF ORD-CREATED-DATE = WKS-FECHA-REPORTE
014400        ADD 1 TO WKS-PEDIDOS-TOTAL
014500        IF ORD-STATUS-COMPLETED
014600           ADD 1 TO WKS-PEDIDOS-COMPLETADOS
014700        END-IF
014800        IF ORD-STATUS-PENDING
014900           ADD 1 TO WKS-PEDIDOS-PENDIENTES
015000        END-IF
015100     END-IF
015200     READ LVDORD
015300          AT END SET WKS-FIN-PEDIDOS TO TRUE
015400     END-READ.
015500 230-TRATA-PEDIDO-E. EXIT.
015600
015700*--------------- CALCULO DE NETO Y TASA DE COMPLETADOS ---------------*
015800 240-CALCULA-TASA SECTION.
015900     COMPUTE WKS-NETO = WKS-INGRESO - WKS-GASTO
016000     IF WKS-PEDIDOS-TOTAL = 0
016100        MOVE ZEROS TO WKS-TASA-COMPLETADOS
016200     ELSE
016300        COMPUTE WKS-TASA-COMPLETADOS ROUNDED =
016400                WKS-PEDIDOS-COMPLETADOS / WKS-PEDIDOS-TOTAL * 100
016500     END-IF.
016600 240-CALCULA-TASA-E. EXIT.
016700
016800*--------------- ESCRITURA DEL RENGLON DE RESUMEN --------------------*
016900 260-ESCRIBE-RESUMEN SECTION.
017000     MOVE WKS-FECHA-REPORTE         TO RPT-DATE
017100     MOVE ZEROS                     TO RPT-WEEK-END-DATE
017200     MOVE WKS-INGRESO               TO RPT-INCOME
017300     MOVE WKS-GASTO                 TO RPT-EXPENSE
017400     MOVE WKS-NETO                  TO RPT-NET
017500     MOVE WKS-PEDIDOS-TOTAL          TO RPT-TOTAL-ORDERS
017600     MOVE WKS-PEDIDOS-COMPLETADOS    TO RPT-COMPLETED-ORDERS
017700     MOVE WKS-PEDIDOS-PENDIENTES     TO RPT-PENDING-ORDERS
017800     MOVE WKS-TASA-COMPLETADOS       TO RPT-COMPLETION-RATE
017900     WRITE REG-LVDRPT
018000     IF FS-LVDRPT NOT = 0
018100        DISPLAY "* ERROR AL ESCRIBIR RESUMEN DIARIO *" UPON CONSOLE
018200        MOVE 91 TO RETURN-CODE
018300     END-IF.
018400 260-ESCRIBE-RESUMEN-E. EXIT.
018500
018600 XXX-CIERRA-ARCHIVOS SECTION.
018700     CLOSE LVDMOV
018800     CLOSE LVDORD
018900     CLOSE LVDRPT.
019000 XXX-CIERRA-ARCHIVOS-E. EXIT.
