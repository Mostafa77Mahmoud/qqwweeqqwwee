000100******************************************************************
000200* FECHA       : 02/11/1992                                       *
000300* PROGRAMADOR : JOSE LUIS PEREZ                                  *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3005                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE SEMANAL DE CAJA.  RECIBE POR SYSIN UNA   *
000800*             : FECHA CUALQUIERA DE LA SEMANA A REPORTAR,        *
000900*             : CALCULA EL LUNES Y EL DOMINGO DE ESA SEMANA Y    *
001000*             : ACUMULA INGRESOS/GASTOS Y PEDIDOS POR ESTADO     *
001100*             : DENTRO DE ESA VENTANA, IGUAL QUE LVD3004 PERO    *
001200*             : POR SEMANA EN LUGAR DE POR DIA                  *
001300* ARCHIVOS    : LVDMOV (ENTRADA), LVDORD (ENTRADA), LVDRPT       *
001400*             : (SALIDA)                                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : PRODUCCION LAVANDERIA - CIERRE DE CAJA SEMANAL   *
001700******************************************************************
001800*                   B I T A C O R A   D E   C A M B I O S       *
001900******************************************************************
002000* 1992-11-02 JLP    CR-0161  VERSION ORIGINAL DEL PROGRAMA       *
002100* 1993-03-02 JLP    CR-0159  SE AGREGA PORCENTAJE DE COMPLETADOS *
002200*                            (MISMA SOLICITUD QUE EN EL DIARIO)  *
002300* 1994-07-20 CPX    CR-0171  SE CORRIGE EL CALCULO DEL LUNES DE  *
002400*                            LA SEMANA CUANDO LA FECHA RECIBIDA  *
002500*                            CAE EN DOMINGO                     *
002600* 1998-11-09 EDRD   CR-0219  REVISION Y2K - SE REVISA LA RUTINA  *
002700*                            DE FECHA CIVIL/DIAS ABSOLUTOS, NO   *
002800*                            DEPENDE DE LOS DOS DIGITOS DEL ANIO *
002900* 2000-04-25 EDRD   CR-0231  SE PROTEGE CONTRA DIVISION POR CERO *
003000*                            CUANDO NO HAY PEDIDOS EN LA SEMANA  *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                      LVD3005.
003400 AUTHOR.                          JOSE LUIS PEREZ.
003500 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
003600 DATE-WRITTEN.                    02/11/1992.
003700 DATE-COMPILED.                   25/04/2000.
003800 SECURITY.                        CONFIDENCIAL - USO INTERNO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT LVDMOV ASSIGN TO LVDMOV
004600                   FILE STATUS IS FS-LVDMOV.
004700     SELECT LVDORD ASSIGN TO LVDORD
004800                   FILE STATUS IS FS-LVDORD.
004900     SELECT LVDRPT ASSIGN TO LVDRPT
005000                   FILE STATUS IS FS-LVDRPT.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  LVDMOV.
005400     COPY LVDMOV REPLACING REG-LVDMOV BY REG-LVDMOV.
005500 FD  LVDORD.
005600     COPY LVDORD REPLACING REG-LVDORD BY REG-LVDORD.
005700 FD  LVDRPT.
005800     COPY LVDRPT REPLACING REG-LVDRPT BY REG-LVDRPT.
005900 WORKING-STORAGE SECTION.
006000 01  FS-LVDMOV                    PIC 9(02)  VALUE ZEROS.
006100 01  FS-LVDORD                    PIC 9(02)  VALUE ZEROS.
006200 01  FS-LVDRPT                    PIC 9(02)  VALUE ZEROS.
006300 01  WKS-SW-FIN-MOVS               PIC X(01) VALUE 'N'.
006400     88  WKS-FIN-MOVS                       VALUE 'S'.
006500 01  WKS-SW-FIN-PEDIDOS             PIC X(01) VALUE 'N'.
006600     88  WKS-FIN-PEDIDOS                     VALUE 'S'.
006700 01  WKS-FECHA-REPORTE             PIC 9(08) VALUE ZEROS.
006800 01  WKS-FECHA-REPORTE-DESGLOSE REDEFINES WKS-FECHA-REPORTE.
006900     05  WKS-FR-ANIO                 PIC 9(04).
007000     05  WKS-FR-MES                  PIC 9(02).
007100     05  WKS-FR-DIA                  PIC 9(02).
007200 01  WKS-FECHA-INICIO-SEMANA        PIC 9(08) VALUE ZEROS.
007300 01  WKS-FECHA-FIN-SEMANA            PIC 9(08) VALUE ZEROS.
007400 01  WKS-FECHA-FORMATEADA           PIC 9(08) VALUE ZEROS.
007500 01  WKS-FF-DESGLOSE REDEFINES WKS-FECHA-FORMATEADA.
007600     05  WKS-FF-ANIO                 PIC 9(04).
007700     05  WKS-FF-MES                  PIC 9(02).
007800     05  WKS-FF-DIA                  PIC 9(02).
007900*---------------- AREAS DE TRABAJO DE LA RUTINA DE FECHAS --------*
008000 01  WKS-CIVIL-ANIO                 PIC S9(09) COMP.
008100 01  WKS-CIVIL-MES                   PIC S9(09) COMP.
008200 01  WKS-CIVIL-DIA                   PIC S9(09) COMP.
008300 01  WKS-DIAS-ABS                    PIC S9(09) COMP.
008400 01  WKS-Z-LUNES                     PIC S9(09) COMP.
008500 01  WKS-Z-DOMINGO                   PIC S9(09) COMP.
008600 01  WKS-DC-Y                        PIC S9(09) COMP.
008700 01  WKS-DC-M                        PIC S9(09) COMP.
008800 01  WKS-DC-D                        PIC S9(09) COMP.
008900 01  WKS-DC-Z                        PIC S9(09) COMP.
009000 01  WKS-DC-ERA                      PIC S9(09) COMP.
009100 01  WKS-DC-YOE                      PIC S9(09) COMP.
009200 01  WKS-DC-DOY                      PIC S9(09) COMP.
009300 01  WKS-DC-DOE                      PIC S9(09) COMP.
009400 01  WKS-DC-MP                       PIC S9(09) COMP.
009500 01  WKS-DC-DIANUM                   PIC S9(09) COMP.
009600 01  WKS-DC-DESPLAZA                 PIC S9(09) COMP.
009700 01  WKS-DC-TEMP1                    PIC S9(09) COMP.
009800 01  WKS-DC-TEMP2                    PIC S9(09) COMP.
009900 01  WKS-DC-TEMP3                    PIC S9(09) COMP.
010000 01  WKS-DC-TEMP4                    PIC S9(09) COMP.
010100*---------------- ACUMULADORES DEL REPORTE -------------------------*
010200 01  WKS-INGRESO                   PIC 9(10)V99 VALUE ZEROS.
010300 01  WKS-GASTO                     PIC 9(10)V99 VALUE ZEROS.
010400 01  WKS-NETO                      PIC S9(10)V99 VALUE ZEROS.
010500 01  WKS-PEDIDOS-TOTAL             PIC 9(06) COMP VALUE ZERO.
010600 01  WKS-PEDIDOS-COMPLETADOS       PIC 9(06) COMP VALUE ZERO.
010700 01  WKS-PEDIDOS-PENDIENTES        PIC 9(06) COMP VALUE ZERO.
010800 01  WKS-TASA-COMPLETADOS          PIC 9(03)V99 VALUE ZEROS.
010900
011000 PROCEDURE DIVISION.
011100 000-PRINCIPAL SECTION.
011200     PERFORM 100-ABRIR-ARCHIVOS
011300     PERFORM 110-VERIFICAR-FS
011400     ACCEPT WKS-FECHA-REPORTE FROM SYSIN
011500     PERFORM 150-CALCULA-VENTANA-SEMANA
011600     PERFORM 200-ACUMULA-MOVIMIENTOS
011700     PERFORM 220-ACUMULA-PEDIDOS
011800     PERFORM 240-CALCULA-TASA
011900     PERFORM 260-ESCRIBE-RESUMEN
012000     PERFORM XXX-CIERRA-ARCHIVOS
012100     STOP RUN.
012200 000-PRINCIPAL-E. EXIT.
012300
012400 100-ABRIR-ARCHIVOS SECTION.
012500     OPEN INPUT  LVDMOV
012600     OPEN INPUT  LVDORD
012700     OPEN OUTPUT LVDRPT.
012800 100-ABRIR-ARCHIVOS-E. EXIT.
012900
013000 110-VERIFICAR-FS SECTION.
013100     IF FS-LVDMOV = 97 MOVE ZEROS TO FS-LVDMOV END-IF
013200     IF FS-LVDORD = 97 MOVE ZEROS TO FS-LVDORD END-IF
013300     IF FS-LVDMOV NOT = 0 OR FS-LVDORD NOT = 0 OR FS-LVDRPT NOT = 0
013400        DISPLAY "========================================"
013500                UPON CONSOLE
013600        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LVD3005    "
013700                UPON CONSOLE
013800        DISPLAY "  FS-LVDMOV : (" FS-LVDMOV ")" UPON CONSOLE
013900        DISPLAY "  FS-LVDORD : (" FS-LVDORD ")" UPON CONSOLE
014000        DISPLAY "  FS-LVDRPT : (" FS-LVDRPT ")" UPON CONSOLE
014100        DISPLAY "========================================"
014200                UPON CONSOLE
014300        MOVE 91 TO RETURN-CODE
014400        STOP RUN
014500     END-IF.
014600 110-VERIFICAR-FS-E. EXIT.
014700
014800*------- CALCULA LUNES Y DOMINGO DE LA SEMANA DE LA FECHA RECIBIDA --*
014900 150-CALCULA-VENTANA-SEMANA SECTION.
015000     MOVE WKS-FR-ANIO TO WKS-CIVIL-ANIO
015100     MOVE WKS-FR-MES  TO WKS-CIVIL-MES
015200     MOVE WKS-FR-DIA  TO WKS-CIVIL-DIA
015300     PERFORM 151-DIAS-DESDE-CIVIL
015400     DIVIDE WKS-DIAS-ABS BY 7 GIVING WKS-DC-TEMP1
015500            REMAINDER WKS-DC-DIANUM
015600     COMPUTE WKS-DC-DESPLAZA = WKS-DC-DIANUM + 3
015700     DIVIDE WKS-DC-DESPLAZA BY 7 GIVING WKS-DC-TEMP1
015800            REMAINDER WKS-DC-DESPLAZA
015900     COMPUTE WKS-Z-LUNES = WKS-DIAS-ABS - WKS-DC-DESPLAZA
016000     COMPUTE WKS-Z-DOMINGO = WKS-Z-LUNES + 6
016100     MOVE WKS-Z-LUNES TO WKS-DIAS-ABS
016200     PERFORM 152-CIVIL-DESDE-DIAS
016300     PERFORM 153-FORMATEA-FECHA
016400     MOVE WKS-FECHA-FORMATEADA TO WKS-FECHA-INICIO-SEMANA
016500     MOVE WKS-Z-DOMINGO TO WKS-DIAS-ABS
016600     PERFORM 152-CIVIL-DESDE-DIAS
016700     PERFORM 153-FORMATEA-FECHA
016800     MOVE WKS-FECHA-FORMATEADA TO WKS-FECHA-FIN-SEMANA.
016900 150-CALCULA-VENTANA-SEMANA-E. EXIT.
017000
017100*------- ANIO/MES/DIA CIVIL A DIAS ABSOLUTOS (WKS-DIAS-ABS) ---------*
017200 151-DIAS-DESDE-CIVIL SECTION.
017300     MOVE WKS-CIVIL-ANIO TO WKS-DC-Y
017400     MOVE WKS-CIVIL-MES  TO WKS-DC-M
017500     IF WKS-DC-M NOT > 2
017600        SUBTRACT 1 FROM WKS-DC-Y
017700     END-IF
017800     COMPUTE WKS-DC-ERA = WKS-DC-Y / 400
017900     COMPUTE WKS-DC-YOE = WKS-DC-Y - (WKS-DC-ERA * 400)
018000     IF WKS-CIVIL-MES > 2
018100        COMPUTE WKS-DC-TEMP1 = WKS-CIVIL-MES - 3
018200     ELSE
018300        COMPUTE WKS-DC-TEMP1 = WKS-CIVIL-MES + 9
018400     END-IF
018500     COMPUTE WKS-DC-TEMP2 = (153 * WKS-DC-TEMP1) + 2
018600     COMPUTE WKS-DC-DOY   = WKS-DC-TEMP2 / 5
018700     ADD WKS-CIVIL-DIA TO WKS-DC-DOY
018800     SUBTRACT 1 FROM WKS-DC-DOY
018900     COMPUTE WKS-DC-TEMP1 = WKS-DC-YOE / 4
019000     COMPUTE WKS-DC-TEMP2 = WKS-DC-YOE / 100
019100     COMPUTE WKS-DC-DOE   = (WKS-DC-YOE * 365) + WKS-DC-TEMP1
019200     SUBTRACT WKS-DC-TEMP2 FROM WKS-DC-DOE
019300     ADD WKS-DC-DOY TO WKS-DC-DOE
019400     COMPUTE WKS-DIAS-ABS = (WKS-DC-ERA * 146097) + WKS-DC-DOE
019500                            - 719468.
019600 151-DIAS-DESDE-CIVIL-E. EXIT.
019700
019800*------- DIAS ABSOLUTOS (WKS-DIAS-ABS) A ANIO/MES/DIA CIVIL ---------*
019900 152-CIVIL-DESDE-DIAS SECTION.
020000     COMPUTE WKS-DC-Z = WKS-DIAS-ABS + 719468
020100     COMPUTE WKS-DC-ERA = WKS-DC-Z / 146097
020200     COMPUTE WKS-DC-TEMP1 = WKS-DC-ERA * 146097
020300     COMPUTE WKS-DC-DOE = WKS-DC-Z - WKS-DC-TEMP1
020400     COMPUTE WKS-DC-TEMP1 = WKS-DC-DOE / 1460
020500     COMPUTE WKS-DC-TEMP2 = WKS-DC-DOE / 36524
020600     COMPUTE WKS-DC-TEMP3 = WKS-DC-DOE / 146096
020700     COMPUTE WKS-DC-TEMP4 = WKS-DC-DOE - WKS-DC-TEMP1
020800                             + WKS-DC-TEMP2 - WKS-DC-TEMP3
020900     COMPUTE WKS-DC-YOE = WKS-DC-TEMP4 / 365
021000     COMPUTE WKS-DC-Y = WKS-DC-YOE + (WKS-DC-ERA * 400)
021100     COMPUTE WKS-DC-TEMP1 = WKS-DC-YOE / 4
021200     COMPUTE WKS-DC-TEMP2 = WKS-DC-YOE / 100
021300     COMPUTE WKS-DC-TEMP3 = (WKS-DC-YOE * 365) + WKS-DC-TEMP1
021400     SUBTRACT WKS-DC-TEMP2 FROM WKS-DC-TEMP3
021500     COMPUTE WKS-DC-DOY = WKS-DC-DOE - WKS-DC-TEMP3
021600     COMPUTE WKS-DC-TEMP1 = (5 * WKS-DC-DOY) + 2
021700     COMPUTE WKS-DC-MP = WKS-DC-TEMP1 / 153
021800     COMPUTE WKS-DC-TEMP1 = (153 * WKS-DC-MP) + 2
021900     COMPUTE WKS-DC-TEMP2 = WKS-DC-TEMP1 / 5
022000     COMPUTE WKS-DC-D = WKS-DC-DOY - WKS-DC-TEMP2 + 1
022100     IF WKS-DC-MP < 10
022200        COMPUTE WKS-DC-M = WKS-DC-MP + 3
022300     ELSE
022400        COMPUTE WKS-DC-M = WKS-DC-MP - 9
022500     END-IF
022600     IF WKS-DC-M NOT > 2
022700        ADD 1 TO WKS-DC-Y
022800     END-IF
022900     MOVE WKS-DC-Y TO WKS-CIVIL-ANIO
023000     MOVE WKS-DC-M TO WKS-CIVIL-MES
023100     MOVE WKS-DC-D TO WKS-CIVIL-DIA.
023200 152-CIVIL-DESDE-DIAS-E. EXIT.
023300
023400*------- ARMA LA FECHA AAAAMMDD DE WKS-CIVIL-ANIO/MES/DIA -----------*
023500 153-FORMATEA-FECHA SECTION.
023600     MOVE WKS-CIVIL-ANIO TO WKS-FF-ANIO
023700     MOVE WKS-CIVIL-MES  TO WKS-FF-MES
023800     MOVE WKS-CIVIL-DIA  TO WKS-FF-DIA.
023900 153-FORMATEA-FECHA-E. EXIT.
024000
024100*--------------- ACUMULA INGRESOS Y GASTOS DE LA SEMANA -------------*
024200 200-ACUMULA-MOVIMIENTOS SECTION.
024300     READ LVDMOV
024400          AT END SET WKS-FIN-MOVS TO TRUE
024500     END-READ
024600     PERFORM 210-TRATA-MOVIMIENTO UNTIL WKS-FIN-MOVS.
024700 200-ACUMULA-MOVIMIENTOS-E. EXIT.
024800
024900 210-TRATA-MOVIMIENTO SECTION.
025000     IF TRN-CREATED-DATE >= WKS-FECHA-INICIO-SEMANA AND
025100        TRN-CREATED-DATE <= WKS-FECHA-FIN-SEMANA
025200        EVALUATE TRUE
025300           WHEN TRN-TYPE-INGRESO
025400                ADD TRN-AMOUNT TO WKS-INGRESO
025500           WHEN TRN-TYPE-GASTO
025600                ADD TRN-AMOUNT TO WKS-GASTO
025700        END-EVALUATE
025800     END-IF
025900     READ LVDMOV
026000          AT END SET WKS-FIN-MOVS TO TRUE
026100     END-READ.
026200 210-TRATA-MOVIMIENTO-E. EXIT.
026300
026400*--------------- ACUMULA PEDIDOS DE LA SEMANA POR ESTADO ------------*
026500 220-ACUMULA-PEDIDOS SECTION.
026600     READ LVDORD
026700          AT END SET WKS-FIN-PEDIDOS TO TRUE
026800     END-READ
026900     PERFORM 230-TRATA-PEDIDO UNTIL WKS-FIN-PEDIDOS.
027000 220-ACUMULA-PEDIDOS-E. EXIT.
027100
027200 230-TRATA-PEDIDO SECTION.
027300     IF ORD-CREATED-DATE >= WKS-FECHA-INICIO-SEMANA AND
027400        ORD-CREATED-DATE <= WKS-FECHA-FIN-SEMANA
027500        ADD 1 TO WKS-PEDIDOS-TOTAL
027600        IF ORD-STATUS-COMPLETED
027700           ADD 1 TO WKS-PEDIDOS-COMPLETADOS
027800        END-IF
027900        IF ORD-STATUS-PENDING
028000           ADD 1 TO WKS-PEDIDOS-PENDIENTES
028100        END-IF
028200     END-IF
028300     READ LVDORD
028400          AT END SET WKS-FIN-PEDIDOS TO TRUE
028500     END-READ.
028600 230-TRATA-PEDIDO-E. EXIT.
028700
028800*--------------- CALCULO DE NETO Y TASA DE COMPLETADOS ---------------*
028900 240-CALCULA-TASA SECTION.
029000     COMPUTE WKS-NETO = WKS-INGRESO - WKS-GASTO
029100     IF WKS-PEDIDOS-TOTAL = 0
029200        MOVE ZEROS TO WKS-TASA-COMPLETADOS
029300     ELSE
029400        COMPUTE WKS-TASA-COMPLETADOS ROUNDED =
029500                WKS-PEDIDOS-COMPLETADOS / WKS-PEDIDOS-TOTAL * 100
029600     END-IF.
029700 240-CALCULA-TASA-E. EXIT.
029800
029900*--------------- ESCRITURA DEL RENGLON DE RESUMEN --------------------*
030000 260-ESCRIBE-RESUMEN SECTION.
030100     MOVE WKS-FECHA-INICIO-SEMANA   TO RPT-DATE
030200     MOVE WKS-FECHA-FIN-SEMANA       TO RPT-WEEK-END-DATE
030300     MOVE WKS-INGRESO               TO RPT-INCOME
030400     MOVE WKS-GASTO                 TO RPT-EXPENSE
030500     MOVE WKS-NETO                  TO RPT-NET
030600     MOVE WKS-PEDIDOS-TOTAL          TO RPT-TOTAL-ORDERS
030700     MOVE WKS-PEDIDOS-COMPLETADOS    TO RPT-COMPLETED-ORDERS
030800     MOVE WKS-PEDIDOS-PENDIENTES     TO RPT-PENDING-ORDERS
030900     MOVE WKS-TASA-COMPLETADOS       TO RPT-COMPLETION-RATE
031000     WRITE REG-LVDRPT
031100     IF FS-LVDRPT NOT = 0
031200        DISPLAY "* ERROR AL ESCRIBIR RESUMEN SEMANAL *" UPON CONSOLE
031300        MOVE 91 TO RETURN-CODE
031400     END-IF.
031500 260-ESCRIBE-RESUMEN-E. EXIT.
031600
031700 XXX-CIERRA-ARCHIVOS SECTION.
031800     CLOSE LVDMOV
031900     CLOSE LVDORD
032000     CLOSE LVDRPT.
032100 XXX-CIERRA-ARCHIVOS-E. EXIT.
