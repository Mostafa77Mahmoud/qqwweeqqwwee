000100******************************************************************
000200*                 C O P Y   L V D C L I                         *
000300*   ARCHIVO MAESTRO DE CLIENTES - CONSULTA PARA REPORTE LVD3007 *
000400*   ORDENADO ASCENDENTE POR CUST-ID, CUST-ID = 0 NO EXISTE      *
000500*   (SE USA PARA IDENTIFICAR PEDIDOS "WALK-IN" SIN CLIENTE)     *
000600******************************************************************
000700* HIST: 1987-11-03 CPX  CR-0101  VERSION ORIGINAL DEL LAYOUT     *
000800******************************************************************
000900 01  REG-LVDCLI.
001000     05  CUST-ID                     PIC 9(09).
001100     05  CUST-NAME                   PIC X(30).
001200     05  CUST-PHONE                  PIC X(20).
001300     05  FILLER                      PIC X(01).
