000100******************************************************************
000200* FECHA       : 11/01/1993                                       *
000300* PROGRAMADOR : JOSE LUIS PEREZ                                  *
000400* APLICACION  : LAVANDERIA                                       *
000500* PROGRAMA    : LVD3006                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTADISTICAS PARA EL TABLERO (DASHBOARD) DE LA   *
000800*             : LAVANDERIA.  RECIBE POR SYSIN LA FECHA DE HOY,   *
000900*             : ARMA UNA TABLA DE LOS ULTIMOS 7 DIAS CON EL      *
001000*             : INGRESO/GASTO/NETO DE CADA UNO TOMADOS DEL LIBRO *
001100*             : DE MOVIMIENTOS, Y CUENTA CUANTOS PEDIDOS HAY EN  *
001200*             : EL MAESTRO DE PEDIDOS EN ESTADO PENDING, IN-     *
001300*             : PROGRESS Y READY.  EL RESULTADO SE ENVIA A LA    *
001400*             : COLA DE IMPRESION, NO GENERA ARCHIVO DE SALIDA   *
001500* ARCHIVOS    : LVDMOV (ENTRADA), LVDORD (ENTRADA)               *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : PRODUCCION LAVANDERIA - TABLERO GERENCIAL        *
001800******************************************************************
001900*                   B I T A C O R A   D E   C A M B I O S       *
002000******************************************************************
002100* 1993-01-11 JLP    CR-0164  VERSION ORIGINAL DEL PROGRAMA       *
002200* 1994-09-02 CPX    CR-0174  SE ORDENA LA TABLA DE 7 DIAS DE MAS *
002300*                            ANTIGUO A MAS RECIENTE              *
002400* 1998-11-09 EDRD   CR-0219  REVISION Y2K - RUTINA DE FECHA      *
002500*                            CIVIL/DIAS ABSOLUTOS REVISADA       *
002600* 2001-02-14 EDRD   CR-0238  SE AGREGAN LOS CONTEOS DE PEDIDOS   *
002700*                            POR ESTADO QUE PIDIO GERENCIA       *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                      LVD3006.
003100 AUTHOR.                          JOSE LUIS PEREZ.
003200 INSTALLATION.                    LAVANDERIA - DEPTO DESARROLLO.
003300 DATE-WRITTEN.                    11/01/1993.
003400 DATE-COMPILED.                   14/02/2001.
003500 SECURITY.                        CONFIDENCIAL - USO INTERNO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LVDMOV ASSIGN TO LVDMOV
004300                   FILE STATUS IS FS-LVDMOV.
004400     SELECT LVDORD ASSIGN TO LVDORD
004500                   FILE STATUS IS FS-LVDORD.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  LVDMOV.
004900     COPY LVDMOV REPLACING REG-LVDMOV BY REG-LVDMOV.
005000 FD  LVDORD.
005100     COPY LVDORD REPLACING REG-LVDORD BY REG-LVDORD.
005200 WORKING-STORAGE SECTION.
005300 01  FS-LVDMOV                    PIC 9(02)  VALUE ZEROS.
005400 01  FS-LVDORD                    PIC 9(02)  VALUE ZEROS.
005500 01  WKS-SW-FIN-MOVS               PIC X(01) VALUE 'N'.
005600     88  WKS-FIN-MOVS                       VALUE 'S'.
005700 01  WKS-SW-FIN-PEDIDOS             PIC X(01) VALUE 'N'.
005800     88  WKS-FIN-PEDIDOS                     VALUE 'S'.
005900 01  WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROS.
006000 01  WKS-FECHA-HOY-DESGLOSE REDEFINES WKS-FECHA-HOY.
006100     05  WKS-FH-ANIO                  PIC 9(04).
006200     05  WKS-FH-MES                   PIC 9(02).
006300     05  WKS-FH-DIA                   PIC 9(02).
006400 01  WKS-FECHA-MOVTO                PIC 9(08) VALUE ZEROS.
006500 01  WKS-FECHA-MOVTO-DESGLOSE REDEFINES WKS-FECHA-MOVTO.
006600     05  WKS-FM-ANIO                  PIC 9(04).
006700     05  WKS-FM-MES                   PIC 9(02).
006800     05  WKS-FM-DIA                   PIC 9(02).
006900 01  WKS-FECHA-FORMATEADA           PIC 9(08) VALUE ZEROS.
007000 01  WKS-FF-DESGLOSE REDEFINES WKS-FECHA-FORMATEADA.
007100     05  WKS-FF-ANIO                  PIC 9(04).
007200     05  WKS-FF-MES                   PIC 9(02).
007300     05  WKS-FF-DIA                   PIC 9(02).
007400*---------------- AREAS DE TRABAJO DE LA RUTINA DE FECHAS --------*
007500 01  WKS-CIVIL-ANIO                 PIC S9(09) COMP.
007600 01  WKS-CIVIL-MES                   PIC S9(09) COMP.
007700 01  WKS-CIVIL-DIA                   PIC S9(09) COMP.
007800 01  WKS-DIAS-ABS                    PIC S9(09) COMP.
007900 01  WKS-DIAS-ABS-HOY                PIC S9(09) COMP.
008000 01  WKS-DIAS-ABS-MOVTO              PIC S9(09) COMP.
008100 01  WKS-DESPLAZO                    PIC S9(09) COMP.
008200 01  WKS-DC-Y                        PIC S9(09) COMP.
008300 01  WKS-DC-M                        PIC S9(09) COMP.
008400 01  WKS-DC-D                        PIC S9(09) COMP.
008500 01  WKS-DC-Z                        PIC S9(09) COMP.
008600 01  WKS-DC-ERA                      PIC S9(09) COMP.
008700 01  WKS-DC-YOE                      PIC S9(09) COMP.
008800 01  WKS-DC-DOY                      PIC S9(09) COMP.
008900 01  WKS-DC-DOE                      PIC S9(09) COMP.
009000 01  WKS-DC-MP                       PIC S9(09) COMP.
009100 01  WKS-DC-TEMP1                    PIC S9(09) COMP.
009200 01  WKS-DC-TEMP2                    PIC S9(09) COMP.
009300 01  WKS-DC-TEMP3                    PIC S9(09) COMP.
009400 01  WKS-DC-TEMP4                    PIC S9(09) COMP.
009500*---------------- TABLA DE LOS ULTIMOS 7 DIAS -----------------------*
009600 01  WKS-TABLA-DIAS.
009700     05  WKS-TABLA-DIA OCCURS 7 TIMES INDEXED BY WKS-IDX.
009800         10  WKS-TD-FECHA                PIC 9(08).
009900         10  WKS-TD-INGRESO              PIC 9(10)V99.
010000         10  WKS-TD-GASTO                PIC 9(10)V99.
010100         10  WKS-TD-NETO                 PIC S9(10)V99.
010200 01  WKS-OFFSET                    PIC S9(09) COMP.
010300 01  WKS-INDICE-TABLA               PIC 9(04) COMP.
010400*---------------- CONTEOS DE PEDIDOS POR ESTADO ---------------------*
010500 01  WKS-PEDIDOS-PENDIENTES        PIC 9(06) COMP VALUE ZERO.
010600 01  WKS-PEDIDOS-EN-PROGRESO       PIC 9(06) COMP VALUE ZERO.
010700 01  WKS-PEDIDOS-LISTOS            PIC 9(06) COMP VALUE ZERO.
010800*---------------- RENGLON DE IMPRESION -------------------------------*
010900 01  WKS-LINEA-TABLA.
011000     05  WKS-LT-FECHA                PIC 9(08).
011100     05  FILLER                      PIC X(03) VALUE SPACES.
011200     05  WKS-LT-INGRESO              PIC Z,ZZZ,ZZ9.99.
011300     05  FILLER                      PIC X(03) VALUE SPACES.
011400     05  WKS-LT-GASTO                PIC Z,ZZZ,ZZ9.99.
011500     05  FILLER                      PIC X(03) VALUE SPACES.
011600     05  WKS-LT-NETO                 PIC -,ZZZ,ZZ9.99.
011700
011800 PROCEDURE DIVISION.
011900 000-PRINCIPAL SECTION.
012000     PERFORM 100-ABRIR-ARCHIVOS
012100     PERFORM 110-VERIFICAR-FS
012200     ACCEPT WKS-FECHA-HOY FROM SYSIN
012300     PERFORM 150-INICIALIZA-TABLA-DIAS
012400     PERFORM 200-ACUMULA-MOVIMIENTOS
012500     PERFORM 300-CUENTA-PEDIDOS
012600     PERFORM 400-IMPRIME-TABLERO
012700     PERFORM XXX-CIERRA-ARCHIVOS
012800     STOP RUN.
012900 000-PRINCIPAL-E. EXIT.
013000
013100 100-ABRIR-ARCHIVOS SECTION.
013200     OPEN INPUT LVDMOV
013300     OPEN INPUT LVDORD.
013400 100-ABRIR-ARCHIVOS-E. EXIT.
013500
013600 110-VERIFICAR-FS SECTION.
013700     IF FS-LVDMOV = 97 MOVE ZEROS TO FS-LVDMOV END-IF
013800     IF FS-LVDORD = 97 MOVE ZEROS TO FS-LVDORD END-IF
013900     IF FS-LVDMOV NOT = 0 OR FS-LVDORD NOT = 0
014000        DISPLAY "========================================"
014100                UPON CONSOLE
014200        DISPLAY "  ERROR AL ABRIR ARCHIVOS DE LVD3006    "
014300                UPON CONSOLE
014400        DISPLAY "  FS-LVDMOV : (" FS-LVDMOV ")" UPON CONSOLE
014500        DISPLAY "  FS-LVDORD : (" FS-LVDORD ")" UPON CONSOLE
014600        DISPLAY "========================================"
014700                UPON CONSOLE
014800        MOVE 91 TO RETURN-CODE
014900        STOP RUN
015000     END-IF.
015100 110-VERIFICAR-FS-E. EXIT.
015200
015300*------- ANIO/MES/DIA CIVIL A DIAS ABSOLUTOS (WKS-DIAS-ABS) ---------*
015400 151-DIAS-DESDE-CIVIL SECTION.
015500     MOVE WKS-CIVIL-ANIO TO WKS-DC-Y
015600     MOVE WKS-CIVIL-MES  TO WKS-DC-M
015700     IF WKS-DC-M NOT > 2
015800        SUBTRACT 1 FROM WKS-DC-Y
015900     END-IF
016000     COMPUTE WKS-DC-ERA = WKS-DC-Y / 400
016100     COMPUTE WKS-DC-YOE = WKS-DC-Y - (WKS-DC-ERA * 400)
016200     IF WKS-CIVIL-MES > 2
016300        COMPUTE WKS-DC-TEMP1 = WKS-CIVIL-MES - 3
016400     ELSE
016500        COMPUTE WKS-DC-TEMP1 = WKS-CIVIL-MES + 9
016600     END-IF
016700     COMPUTE WKS-DC-TEMP2 = (153 * WKS-DC-TEMP1) + 2
016800     COMPUTE WKS-DC-DOY   = WKS-DC-TEMP2 / 5
016900     ADD WKS-CIVIL-DIA TO WKS-DC-DOY
017000     SUBTRACT 1 FROM WKS-DC-DOY
017100     COMPUTE WKS-DC-TEMP1 = WKS-DC-YOE / 4
017200     COMPUTE WKS-DC-TEMP2 = WKS-DC-YOE / 100
017300     COMPUTE WKS-DC-DOE   = (WKS-DC-YOE * 365) + WKS-DC-TEMP1
017400     SUBTRACT WKS-DC-TEMP2 FROM WKS-DC-DOE
017500     ADD WKS-DC-DOY TO WKS-DC-DOE
017600     COMPUTE WKS-DIAS-ABS = (WKS-DC-ERA * 146097) + WKS-DC-DOE
017700                            - 719468.
017800 151-DIAS-DESDE-CIVIL-E. EXIT.
017900
018000*------- DIAS ABSOLUTOS (WKS-DIAS-ABS) A ANIO/MES/DIA CIVIL ---------*
018100 152-CIVIL-DESDE-DIAS SECTION.
018200     COMPUTE WKS-DC-Z = WKS-DIAS-ABS + 719468
018300     COMPUTE WKS-DC-ERA = WKS-DC-Z / 146097
018400     COMPUTE WKS-DC-TEMP1 = WKS-DC-ERA * 146097
018500     COMPUTE WKS-DC-DOE = WKS-DC-Z - WKS-DC-TEMP1
018600     COMPUTE WKS-DC-TEMP1 = WKS-DC-DOE / 1460
018700     COMPUTE WKS-DC-TEMP2 = WKS-DC-DOE / 36524
018800     COMPUTE WKS-DC-TEMP3 = WKS-DC-DOE / 146096
018900     COMPUTE WKS-DC-TEMP4 = WKS-DC-DOE - WKS-DC-TEMP1
019000                             + WKS-DC-TEMP2 - WKS-DC-TEMP3
019100     COMPUTE WKS-DC-YOE = WKS-DC-TEMP4 / 365
019200     COMPUTE WKS-DC-Y = WKS-DC-YOE + (WKS-DC-ERA * 400)
019300     COMPUTE WKS-DC-TEMP1 = WKS-DC-YOE / 4
019400     COMPUTE WKS-DC-TEMP2 = WKS-DC-YOE / 100
019500     COMPUTE WKS-DC-TEMP3 = (WKS-DC-YOE * 365) + WKS-DC-TEMP1
019600     SUBTRACT WKS-DC-TEMP2 FROM WKS-DC-TEMP3
019700     COMPUTE WKS-DC-DOY = WKS-DC-DOE - WKS-DC-TEMP3
019800     COMPUTE WKS-DC-TEMP1 = (5 * WKS-DC-DOY) + 2
019900     COMPUTE WKS-DC-MP = WKS-DC-TEMP1 / 153
020000     COMPUTE WKS-DC-TEMP1 = (153 * WKS-DC-MP) + 2
020100     COMPUTE WKS-DC-TEMP2 = WKS-DC-TEMP1 / 5
020200     COMPUTE WKS-DC-D = WKS-DC-DOY - WKS-DC-TEMP2 + 1
020300     IF WKS-DC-MP < 10
020400        COMPUTE WKS-DC-M = WKS-DC-MP + 3
020500     ELSE
020600        COMPUTE WKS-DC-M = WKS-DC-MP - 9
020700     END-IF
020800     IF WKS-DC-M NOT > 2
020900        ADD 1 TO WKS-DC-Y
021000     END-IF
021100     MOVE WKS-DC-Y TO WKS-CIVIL-ANIO
021200     MOVE WKS-DC-M TO WKS-CIVIL-MES
021300     MOVE WKS-DC-D TO WKS-CIVIL-DIA.
021400 152-CIVIL-DESDE-DIAS-E. EXIT.
021500
021600*------- ARMA LA FECHA AAAAMMDD DE WKS-CIVIL-ANIO/MES/DIA -----------*
021700 153-FORMATEA-FECHA SECTION.
021800     MOVE WKS-CIVIL-ANIO TO WKS-FF-ANIO
021900     MOVE WKS-CIVIL-MES  TO WKS-FF-MES
022000     MOVE WKS-CIVIL-DIA  TO WKS-FF-DIA.
022100 153-FORMATEA-FECHA-E. EXIT.
022200
022300*------- PREPARA LOS 7 RENGLONES DE LA TABLA, DEL MAS ANTIGUO -------*
022400*------- AL MAS RECIENTE (INDICE 1 = HOY MENOS 6, INDICE 7 = HOY) ---*
022500 150-INICIALIZA-TABLA-DIAS SECTION.
022600     MOVE WKS-FH-ANIO TO WKS-CIVIL-ANIO
022700     MOVE WKS-FH-MES  TO WKS-CIVIL-MES
022800     MOVE WKS-FH-DIA  TO WKS-CIVIL-DIA
022900     PERFORM 151-DIAS-DESDE-CIVIL
023000     MOVE WKS-DIAS-ABS TO WKS-DIAS-ABS-HOY
023100     PERFORM 155-CARGA-RENGLON-TABLA
023200             VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 7.
023300 150-INICIALIZA-TABLA-DIAS-E. EXIT.
023400
023500 155-CARGA-RENGLON-TABLA SECTION.
023600     COMPUTE WKS-DIAS-ABS = WKS-DIAS-ABS-HOY - (7 - WKS-IDX)
023700     PERFORM 152-CIVIL-DESDE-DIAS
023800     PERFORM 153-FORMATEA-FECHA
023900     MOVE WKS-FECHA-FORMATEADA TO WKS-TD-FECHA (WKS-IDX)
024000     MOVE ZEROS TO WKS-TD-INGRESO (WKS-IDX)
024100     MOVE ZEROS TO WKS-TD-GASTO   (WKS-IDX)
024200     MOVE ZEROS TO WKS-TD-NETO    (WKS-IDX).
024300 155-CARGA-RENGLON-TABLA-E. EXIT.
024400
024500*------- RECORRE EL LIBRO DE MOVIMIENTOS Y ACUMULA POR DIA ----------*
024600 200-ACUMULA-MOVIMIENTOS SECTION.
024700     READ LVDMOV
024800          AT END SET WKS-FIN-MOVS TO TRUE
024900     END-READ
025000     PERFORM 210-TRATA-MOVIMIENTO UNTIL WKS-FIN-MOVS.
025100 200-ACUMULA-MOVIMIENTOS-E. EXIT.
025200
025300 210-TRATA-MOVIMIENTO SECTION.
025400     MOVE TRN-CREATED-DATE TO WKS-FECHA-MOVTO
025500     MOVE WKS-FM-ANIO TO WKS-CIVIL-ANIO
025600     MOVE WKS-FM-MES  TO WKS-CIVIL-MES
025700     MOVE WKS-FM-DIA  TO WKS-CIVIL-DIA
025800     PERFORM 151-DIAS-DESDE-CIVIL
025900     MOVE WKS-DIAS-ABS TO WKS-DIAS-ABS-MOVTO
026000     COMPUTE WKS-OFFSET = WKS-DIAS-ABS-HOY - WKS-DIAS-ABS-MOVTO
026100     IF WKS-OFFSET >= 0 AND WKS-OFFSET <= 6
026200        COMPUTE WKS-INDICE-TABLA = 7 - WKS-OFFSET
026300        EVALUATE TRUE
026400           WHEN TRN-TYPE-INGRESO
026500                ADD TRN-AMOUNT TO WKS-TD-INGRESO (WKS-INDICE-TABLA)
026600           WHEN TRN-TYPE-GASTO
026700                ADD TRN-AMOUNT TO WKS-TD-GASTO (WKS-INDICE-TABLA)
026800        END-EVALUATE
026900     END-IF
027000     READ LVDMOV
027100          AT END SET WKS-FIN-MOVS TO TRUE
027200     END-READ.
027300 210-TRATA-MOVIMIENTO-E. EXIT.
027400
027500*------- CUENTA LOS PEDIDOS DEL MAESTRO POR ESTADO ACTUAL -----------*
027600 300-CUENTA-PEDIDOS SECTION.
027700     READ LVDORD
027800          AT END SET WKS-FIN-PEDIDOS TO TRUE
027900     END-READ
028000     PERFORM 310-TRATA-PEDIDO UNTIL WKS-FIN-PEDIDOS.
028100 300-CUENTA-PEDIDOS-E. EXIT.
028200
028300 310-TRATA-PEDIDO SECTION.
028400     EVALUATE TRUE
028500        WHEN ORD-STATUS-PENDING
028600             ADD 1 TO WKS-PEDIDOS-PENDIENTES
028700        WHEN ORD-STATUS-IN-PROGRESS
028800             ADD 1 TO WKS-PEDIDOS-EN-PROGRESO
028900        WHEN ORD-STATUS-READY
029000             ADD 1 TO WKS-PEDIDOS-LISTOS
029100     END-EVALUATE
029200     READ LVDORD
029300          AT END SET WKS-FIN-PEDIDOS TO TRUE
029400     END-READ.
029500 310-TRATA-PEDIDO-E. EXIT.
029600
029700*------- CALCULA EL NETO DE CADA DIA Y ENVIA EL TABLERO A LA --------*
029800*------- COLA DE IMPRESION -------------------------------------------*
029900 400-IMPRIME-TABLERO SECTION.
030000     PERFORM 410-IMPRIME-RENGLON-DIA
030100             VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 7
030200     DISPLAY " " UPON CONSOLE
030300     DISPLAY "PEDIDOS PENDING     : " WKS-PEDIDOS-PENDIENTES
030400             UPON CONSOLE
030500     DISPLAY "PEDIDOS IN-PROGRESS : " WKS-PEDIDOS-EN-PROGRESO
030600             UPON CONSOLE
030700     DISPLAY "PEDIDOS READY       : " WKS-PEDIDOS-LISTOS
030800             UPON CONSOLE.
030900 400-IMPRIME-TABLERO-E. EXIT.
031000
031100 410-IMPRIME-RENGLON-DIA SECTION.
031200     COMPUTE WKS-TD-NETO (WKS-IDX) =
031300             WKS-TD-INGRESO (WKS-IDX) - WKS-TD-GASTO (WKS-IDX)
031400     MOVE WKS-TD-FECHA   (WKS-IDX) TO WKS-LT-FECHA
031500     MOVE WKS-TD-INGRESO (WKS-IDX) TO WKS-LT-INGRESO
031600     MOVE WKS-TD-GASTO   (WKS-IDX) TO WKS-LT-GASTO
031700     MOVE WKS-TD-NETO    (WKS-IDX) TO WKS-LT-NETO
031800     DISPLAY WKS-LINEA-TABLA UPON CONSOLE.
031900 410-IMPRIME-RENGLON-DIA-E. EXIT.
032000
032100 XXX-CIERRA-ARCHIVOS SECTION.
032200     CLOSE LVDMOV
032300     CLOSE LVDORD.
032400 XXX-CIERRA-ARCHIVOS-E. EXIT.
