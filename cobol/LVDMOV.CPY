000100******************************************************************
000200*                 C O P Y   L V D M O V                         *
000300*   ARCHIVO DE MOVIMIENTOS DE CAJA (LIBRO DE INGRESOS Y GASTOS) *
000400*   SE AGREGA AL FINAL - NUNCA SE REGRABA UN MOVIMIENTO YA       *
000500*   ESCRITO.  ES ENTRADA Y SALIDA DE LOS PROGRAMAS LVD3001,      *
000600*   LVD3003, LVD3004, LVD3005, LVD3006 Y LVD3007                *
000700******************************************************************
000800* HIST: 1989-05-09 CPX  CR-0129  VERSION ORIGINAL DEL LAYOUT     *
000900*       1997-01-22 EDRD CR-0209  SE AGREGA TRN-PAYMENT-METHOD    *
001000******************************************************************
001100 01  REG-LVDMOV.
001200     05  TRN-ID                      PIC 9(09).
001300     05  TRN-TYPE                    PIC X(07).
001400         88  TRN-TYPE-INGRESO                  VALUE 'INCOME '.
001500         88  TRN-TYPE-GASTO                    VALUE 'EXPENSE'.
001600     05  TRN-CATEGORY                PIC X(20).
001700     05  TRN-AMOUNT                  PIC 9(08)V99.
001800*    REDEFINE DE MONTO PARA SEPARAR QUETZALES DE CENTAVOS EN     *
001900*    LOS TOTALES QUE EL REPORTE DE CIERRE IMPRIME DESGLOSADOS    *
002000     05  TRN-AMOUNT-PARTES REDEFINES TRN-AMOUNT.
002100         10  TRN-AMOUNT-ENTERO           PIC 9(08).
002200         10  TRN-AMOUNT-CENTAVOS         PIC 9(02).
002300     05  TRN-DESCRIPTION              PIC X(40).
002400     05  TRN-REF-TYPE                 PIC X(06).
002500         88  TRN-REF-ES-PEDIDO                 VALUE 'ORDER '.
002600         88  TRN-REF-ES-MANUAL                 VALUE 'MANUAL'.
002700     05  TRN-REF-ID                   PIC 9(09).
002800     05  TRN-PAYMENT-METHOD           PIC X(08).
002900     05  TRN-CREATED-DATE             PIC 9(08).
003000     05  FILLER                      PIC X(08).
