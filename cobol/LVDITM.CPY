000100******************************************************************
000200*                 C O P Y   L V D I T M                         *
000300*   ARCHIVO DE RENGLONES DE PEDIDO - SALIDA DEL MOTOR LVD3001   *
000400*   VARIOS REGISTROS POR PEDIDO, UNO POR CADA LINEA DEL CARRITO *
000500******************************************************************
000600* HIST: 1989-05-09 CPX  CR-0129  VERSION ORIGINAL DEL LAYOUT     *
000700******************************************************************
000800 01  REG-LVDITM.
000900     05  ITM-ORDER-ID                PIC 9(09).
001000     05  ITM-PRODUCT-ID              PIC 9(09).
001100     05  ITM-QUANTITY                PIC 9(04).
001200     05  ITM-UNIT-PRICE              PIC 9(08)V99.
001300     05  ITM-TOTAL-PRICE             PIC 9(08)V99.
001400     05  FILLER                      PIC X(03).
